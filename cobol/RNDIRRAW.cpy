000100******************************************************************
000200* RECORD LAYOUT FOR DIRECTIONAL-REL-RAW EXTRACT                  *
000300*        COPYBOOK     RNDIRRAW                                   *
000400*        USED BY      RNPRCDIR                                   *
000500*        SOURCE       RESNET DIRECTIONAL RELATIONSHIP EXTRACT    *
000600*        FORMAT       "|" - DELIMITED, ONE REC PER LINE,         *
000700*                      NO HEADER ROW ON THE RAW EXTRACT          *
000800*        MAINTENANCE  SEE RNPRCDIR CHANGE-LOG FOR HISTORY        *
000900******************************************************************
001000* THE RAW LINE ARRIVES AS A SINGLE VARIABLE-LOOKING STRING OF    *
001100* PIPE-DELIMITED TEXT.  RNPRCDIR UNSTRINGS IT INTO THE 18        *
001200* WORKING FIELDS BELOW BEFORE ANY EDIT OR CLEAN-UP IS DONE.      *
001300******************************************************************
001400 01  DIR-RAW-LINE                    PIC X(500).
001500
001600 01  DIR-RAW-FIELDS.
001700     05  DIR-RAW-MSRC-ID             PIC X(12).
001800     05  DIR-RAW-START-ID            PIC X(12).
001900     05  DIR-RAW-REL-TYPE            PIC X(30).
002000     05  DIR-RAW-EFFECT              PIC X(30).
002100     05  DIR-RAW-MECHANISM           PIC X(30).
002200     05  DIR-RAW-REF-COUNT           PIC X(04).
002300     05  DIR-RAW-END-ID              PIC X(12).
002400     05  DIR-RAW-ID2                 PIC X(12).
002500****** ID2 IS A DUPLICATE OF MSRC-ID ON THIS EXTRACT - DISCARDED
002600     05  DIR-RAW-ANNOTATIONS.
002700         10  DIR-RAW-ANNOT-TBL OCCURS 8 TIMES
002800                               INDEXED BY DIR-ANNOT-IDX
002900                               PIC X(30).
003000****** THE 8 ANNOTATIONS RUN, IN ORDER -
003100******   BIOMARKERTYPE, CELLLINENAME, CELLTYPE, CHANGETYPE,
003200******   ORGAN, ORGANISM, QUANTITATIVETYPE, TISSUE
003300     05  DIR-RAW-NCT-ID              PIC X(15).
003400     05  DIR-RAW-PHASE               PIC X(20).
003500****** PHASE MAY ARRIVE SPACES - NO CLINICAL-TRIAL PHASE ON REC
003600     05  FILLER                      PIC X(33).
003700******************************************************************
003800* THE NUMBER OF FIELDS DESCRIBED BY THIS LAYOUT IS 18            *
003900******************************************************************
