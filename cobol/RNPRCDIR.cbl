000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300******************************************************************
000400 PROGRAM-ID.  RNPRCDIR.
000500 AUTHOR. JON SAYLES.
000600 INSTALLATION. COBOL DEV Center.
000700 DATE-WRITTEN. 03/02/96.
000800 DATE-COMPILED. 03/02/96.
000900 SECURITY. NON-CONFIDENTIAL.
001000
001100******************************************************************
001200*REMARKS.
001300*
001400*          THIS PROGRAM IS STEP 1 OF THE RESNET KNOWLEDGE-GRAPH
001500*          BULK-LOAD PREP RUN.  IT CLEANS THE RAW DIRECTIONAL
001600*          RELATIONSHIP EXTRACT PRODUCED BY THE UPSTREAM RESNET
001700*          DATABASE PULL AND WRITES A TRIMMED, DEFAULTED COPY
001800*          FOR RNPRCCAT TO MERGE LATER IN THE RUN.
001900*
002000*          THE RAW EXTRACT CARRIES A DUPLICATE OF THE SOURCE-
002100*          RECORD ID IN COLUMN 8 (ID2) - THAT COLUMN IS DROPPED.
002200*          AN EMPTY CLINICAL-TRIAL PHASE IS DEFAULTED TO THE
002300*          LITERAL "None" HERE - RNPRCCAT IS THE STEP THAT LATER
002400*          TURNS "None" INTO THE BULK-LOADER'S "_" PLACEHOLDER.
002500*
002600******************************************************************
002700
002800         INPUT FILE              -   RESNET.DIRECTIONAL.RAW
002900
003000         OUTPUT FILE PRODUCED    -   RESNET.DIRECTIONAL.PROCD
003100
003200         DUMP FILE               -   SYSOUT
003300
003400******************************************************************
003500*CHANGE-LOG.
003600* 03/02/96 JS  0000  ORIGINAL PROGRAM - FIRST STEP OF THE RESNET
003700*                    BULK-LOAD PREP RUN, REPLACING THE MANUAL
003800*                    SPREADSHEET SCRUB THE DATA GROUP USED TO
003900*                    DO BEFORE HANDING FILES TO THE GRAPH TEAM.
004000* 08/14/96 JS  0041  REF-COUNT WAS BEING LEFT BLANK INSTEAD OF
004100*                    DEFAULTED - GRAPH LOADER CHOKED ON IT.
004200*                    DEFAULT NOW APPLIED IN RNPRCCAT, NOT HERE -
004300*                    THIS STEP JUST PASSES WHAT IT GOT.
004400* 11/09/98 JS  1099  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD,
004500*                    NO CHANGE REQUIRED.  SIGNED OFF.
004600* 05/20/02 RD  1560  ADDED TRACE DISPLAY OF RECORDS READ EVERY
004700*                    1000 RECS - GRAPH TEAM WANTED TO SEE THE
004800*                    JOB WAS STILL MOVING ON THE BIG EXTRACTS.
004900******************************************************************
005000
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-390.
005400 OBJECT-COMPUTER. IBM-390.
005500 SPECIAL-NAMES.
005600     C01 IS NEXT-PAGE.
005700
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT SYSOUT
006100     ASSIGN TO UT-S-SYSOUT
006200       ORGANIZATION IS SEQUENTIAL.
006300
006400     SELECT DIRRAW
006500     ASSIGN TO UT-S-DIRRAW
006600       ACCESS MODE IS SEQUENTIAL
006700       FILE STATUS IS IFCODE.
006800
006900     SELECT DIRPRC
007000     ASSIGN TO UT-S-DIRPRC
007100       ACCESS MODE IS SEQUENTIAL
007200       FILE STATUS IS OFCODE.
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600 FD  SYSOUT
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD
007900     RECORD CONTAINS 80 CHARACTERS
008000     BLOCK CONTAINS 0 RECORDS
008100     DATA RECORD IS SYSOUT-REC.
008200 01  SYSOUT-REC  PIC X(80).
008300
008400****** RAW EXTRACT FROM THE RESNET DIRECTIONAL-RELATIONSHIP PULL
008500****** ONE RECORD PER LINE, "|" DELIMITED, NO HEADER ROW
008600 FD  DIRRAW
008700     RECORDING MODE IS V
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 20 TO 500 CHARACTERS
009000     DATA RECORD IS DIR-RAW-LINE.
009100 COPY RNDIRRAW.
009200
009300****** CLEANED DIRECTIONAL WORK FILE - INPUT TO RNPRCCAT
009400 FD  DIRPRC
009500     RECORDING MODE IS V
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 20 TO 450 CHARACTERS
009800     DATA RECORD IS DIR-PRC-LINE.
009900 COPY RNDIRPRC.
010000
010100 WORKING-STORAGE SECTION.
010200
010300 01  FILE-STATUS-CODES.
010400     05  IFCODE                  PIC X(2).
010500         88 CODE-READ     VALUE SPACES.
010600         88 NO-MORE-DATA  VALUE "10".
010700     05  OFCODE                  PIC X(2).
010800         88 CODE-WRITE    VALUE SPACES.
010900
011000 COPY RNAUDIT.
011100
011200 77  WS-DATE                     PIC 9(6).
011300 77  WS-OUT-LINE-LTH             PIC S9(4) COMP.
011400
011500 01  FLAGS-AND-SWITCHES.
011600     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
011700         88 NO-MORE-DATA-RECS VALUE "N".
011800
011900 01  COUNTERS-AND-ACCUMULATORS.
012000     05 RECORDS-READ             PIC 9(9) COMP.
012100     05 RECORDS-WRITTEN          PIC 9(9) COMP.
012200     05 WS-TRACE-QUOTIENT        PIC 9(9) COMP.
012300     05 WS-TRACE-REMAINDER       PIC 9(9) COMP.
012400
012500 01  WS-COUNTS-DISPLAY.
012600     05  WS-RECORDS-READ-ED      PIC ZZZZZZZZ9.
012700     05  WS-RECORDS-WRITTEN-ED   PIC ZZZZZZZZ9.
012800
012900* WS-ID-TEXT - PLAIN, LEFT-JUSTIFIED WORK FIELD RNTRIM SHIFTS
013000* THE SIGNIFICANT DIGITS INTO.  DIR-RAW-MSRC-ID/START-ID/END-ID
013100* ARE WRITTEN BACK OUT LEFT-JUSTIFIED LIKE EVERY OTHER TEXT FIELD.
013200 01  WS-MSRC-ID-TEXT              PIC X(12).
013300 01  WS-START-ID-TEXT             PIC X(12).
013400 01  WS-END-ID-TEXT               PIC X(12).
013500
013600* WS-ID-VCHK/WS-ID-NUM PAIRS - A SEPARATE JUSTIFIED-RIGHT COPY OF
013700* EACH TRIMMED ID USED ONLY TO NUMERIC-TEST IT.  JUSTIFIED RIGHT
013800* SWINGS THE DIGITS TO THE RIGHT OF THE FIELD ON THE MOVE IN, AND
013900* THE INSPECT TURNS THE NOW-LEADING SPACES INTO ZEROS SO THE
014000* REDEFINE BELOW IS A VALID PIC 9(12) FOR THE NUMERIC TEST.
014100 01  WS-MSRC-ID-VCHK.
014200     05  WS-MSRC-ID-RJ            PIC X(12) JUSTIFIED RIGHT.
014300 01  WS-MSRC-ID-NUM REDEFINES WS-MSRC-ID-VCHK.
014400     05  WS-MSRC-ID-DISP          PIC 9(12).
014500
014600 01  WS-START-ID-VCHK.
014700     05  WS-START-ID-RJ           PIC X(12) JUSTIFIED RIGHT.
014800 01  WS-START-ID-NUM REDEFINES WS-START-ID-VCHK.
014900     05  WS-START-ID-DISP         PIC 9(12).
015000
015100 01  WS-END-ID-VCHK.
015200     05  WS-END-ID-RJ             PIC X(12) JUSTIFIED RIGHT.
015300 01  WS-END-ID-NUM REDEFINES WS-END-ID-VCHK.
015400     05  WS-END-ID-DISP           PIC 9(12).
015500
015600* RNTRIM HANDS BACK THE SIGNIFICANT LENGTH OF THE FIELD IT JUST
015700* TRIMMED.  THIS STEP WRITES DIR-PRC-FIELDS AS FIXED-WIDTH, SPACE-
015800* PADDED COLUMNS (NOT A DELIMITED STRING), SO THE LENGTH ITSELF
015900* IS NOT NEEDED AGAIN ONCE THE FIELD IS LEFT-JUSTIFIED - ONE
016000* WORK FIELD IS REUSED ACROSS ALL THE CALLS BELOW.
016100 77  WS-SIG-LTH                    PIC S9(4) COMP.
016200 77  ANNOT-SUB                     PIC S9(4) COMP.
016300
016400 PROCEDURE DIVISION.
016500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
016600     PERFORM 100-MAINLINE THRU 100-EXIT
016700             UNTIL NO-MORE-DATA-RECS.
016800     PERFORM 999-CLEANUP THRU 999-EXIT.
016900     MOVE ZERO TO RETURN-CODE.
017000     GOBACK.
017100
017200 000-HOUSEKEEPING.
017300     DISPLAY "******** BEGIN JOB RNPRCDIR ********".
017400     ACCEPT WS-DATE FROM DATE.
017500     INITIALIZE COUNTERS-AND-ACCUMULATORS.
017600     PERFORM 800-OPEN-FILES THRU 800-EXIT.
017700     PERFORM 900-READ-DIRRAW THRU 900-EXIT.
017800 000-EXIT.
017900     EXIT.
018000
018100 100-MAINLINE.
018200     PERFORM 300-CLEAN-DIRECTIONAL-REC THRU 300-EXIT.
018300     PERFORM 700-WRITE-DIRPRC THRU 700-EXIT.
018400     PERFORM 900-READ-DIRRAW THRU 900-EXIT.
018500 100-EXIT.
018600     EXIT.
018700
018800 300-CLEAN-DIRECTIONAL-REC.
018900****** D1 - SPLIT THE RAW LINE AND DROP ID2 (FIELD 8)
019000     UNSTRING DIR-RAW-LINE DELIMITED BY "|"
019100         INTO DIR-RAW-MSRC-ID
019200              DIR-RAW-START-ID
019300              DIR-RAW-REL-TYPE
019400              DIR-RAW-EFFECT
019500              DIR-RAW-MECHANISM
019600              DIR-RAW-REF-COUNT
019700              DIR-RAW-END-ID
019800              DIR-RAW-ID2
019900              DIR-RAW-ANNOT-TBL(1)
020000              DIR-RAW-ANNOT-TBL(2)
020100              DIR-RAW-ANNOT-TBL(3)
020200              DIR-RAW-ANNOT-TBL(4)
020300              DIR-RAW-ANNOT-TBL(5)
020400              DIR-RAW-ANNOT-TBL(6)
020500              DIR-RAW-ANNOT-TBL(7)
020600              DIR-RAW-ANNOT-TBL(8)
020700              DIR-RAW-NCT-ID
020800              DIR-RAW-PHASE.
020900
021000****** D2 - DEFAULT AN EMPTY PHASE TO "None" (RNPRCCAT MAPS
021100****** "None" TO THE BULK-LOADER PLACEHOLDER "_" LATER)
021200     IF DIR-RAW-PHASE = SPACES
021300         MOVE "None" TO DIR-RAW-PHASE.
021400
021500****** D3 - TRIM EVERY TEXT FIELD THROUGH THE SHARED RNTRIM
021600****** UTILITY.  THE THREE ID FIELDS ARE ALSO NUMERIC-TESTED OFF
021700****** A RIGHT-JUSTIFIED, ZERO-FILLED COPY (SEE WS-xxx-ID-VCHK
021800****** ABOVE) SINCE A LEFT-JUSTIFIED, BLANK-PADDED FIELD IS NOT A
021900****** VALID PIC 9 VALUE TO TEST DIRECTLY.
022000     MOVE DIR-RAW-MSRC-ID TO WS-MSRC-ID-TEXT.
022100     MOVE 12 TO WS-OUT-LINE-LTH.
022200     CALL "RNTRIM" USING WS-MSRC-ID-TEXT, WS-OUT-LINE-LTH,
022300                          WS-SIG-LTH.
022400     MOVE WS-MSRC-ID-TEXT TO WS-MSRC-ID-RJ.
022500     INSPECT WS-MSRC-ID-RJ REPLACING LEADING SPACE BY ZERO.
022600     IF WS-MSRC-ID-DISP NOT NUMERIC
022700         MOVE "BAD MSRC_ID - NOT NUMERIC . ." TO RN-SYSOUT-TAG
022800         MOVE WS-MSRC-ID-TEXT TO RN-SYSOUT-DETAIL
022900         WRITE SYSOUT-REC FROM RN-SYSOUT-REC
023000     END-IF.
023100     MOVE WS-MSRC-ID-TEXT TO DIR-RAW-MSRC-ID.
023200
023300     MOVE DIR-RAW-START-ID TO WS-START-ID-TEXT.
023400     MOVE 12 TO WS-OUT-LINE-LTH.
023500     CALL "RNTRIM" USING WS-START-ID-TEXT, WS-OUT-LINE-LTH,
023600                          WS-SIG-LTH.
023700     MOVE WS-START-ID-TEXT TO WS-START-ID-RJ.
023800     INSPECT WS-START-ID-RJ REPLACING LEADING SPACE BY ZERO.
023900     IF WS-START-ID-DISP NOT NUMERIC
024000         MOVE "BAD START_ID - NOT NUMERIC .." TO RN-SYSOUT-TAG
024100         MOVE WS-START-ID-TEXT TO RN-SYSOUT-DETAIL
024200         WRITE SYSOUT-REC FROM RN-SYSOUT-REC
024300     END-IF.
024400     MOVE WS-START-ID-TEXT TO DIR-RAW-START-ID.
024500
024600     MOVE DIR-RAW-END-ID TO WS-END-ID-TEXT.
024700     MOVE 12 TO WS-OUT-LINE-LTH.
024800     CALL "RNTRIM" USING WS-END-ID-TEXT, WS-OUT-LINE-LTH,
024900                          WS-SIG-LTH.
025000     MOVE WS-END-ID-TEXT TO WS-END-ID-RJ.
025100     INSPECT WS-END-ID-RJ REPLACING LEADING SPACE BY ZERO.
025200     IF WS-END-ID-DISP NOT NUMERIC
025300         MOVE "BAD END_ID - NOT NUMERIC . . ." TO RN-SYSOUT-TAG
025400         MOVE WS-END-ID-TEXT TO RN-SYSOUT-DETAIL
025500         WRITE SYSOUT-REC FROM RN-SYSOUT-REC
025600     END-IF.
025700     MOVE WS-END-ID-TEXT TO DIR-RAW-END-ID.
025800
025900     MOVE 30 TO WS-OUT-LINE-LTH.
026000     CALL "RNTRIM" USING DIR-RAW-REL-TYPE, WS-OUT-LINE-LTH,
026100                          WS-SIG-LTH.
026200     CALL "RNTRIM" USING DIR-RAW-EFFECT, WS-OUT-LINE-LTH,
026300                          WS-SIG-LTH.
026400     CALL "RNTRIM" USING DIR-RAW-MECHANISM, WS-OUT-LINE-LTH,
026500                          WS-SIG-LTH.
026600
026700     PERFORM 350-TRIM-ANNOTATION THRU 350-EXIT
026800         VARYING ANNOT-SUB FROM 1 BY 1 UNTIL ANNOT-SUB > 8.
026900
027000     MOVE 15 TO WS-OUT-LINE-LTH.
027100     CALL "RNTRIM" USING DIR-RAW-NCT-ID, WS-OUT-LINE-LTH,
027200                          WS-SIG-LTH.
027300     MOVE 20 TO WS-OUT-LINE-LTH.
027400     CALL "RNTRIM" USING DIR-RAW-PHASE, WS-OUT-LINE-LTH,
027500                          WS-SIG-LTH.
027600 300-EXIT.
027700     EXIT.
027800
027900 350-TRIM-ANNOTATION.
028000     MOVE 30 TO WS-OUT-LINE-LTH.
028100     CALL "RNTRIM" USING DIR-RAW-ANNOT-TBL(ANNOT-SUB),
028200                          WS-OUT-LINE-LTH,
028300                          WS-SIG-LTH.
028400 350-EXIT.
028500     EXIT.
028600
028700 700-WRITE-DIRPRC.
028800****** D4 - REF-COUNT PASSES THROUGH AS TEXT - RNPRCCAT DOES
028900****** THE NUMERIC DEFAULTING/EDIT WHEN IT BUILDS THE MERGED REC
029000     MOVE DIR-RAW-MSRC-ID       TO DIR-PRC-MSRC-ID.
029100     MOVE DIR-RAW-START-ID      TO DIR-PRC-START-ID.
029200     MOVE DIR-RAW-REL-TYPE      TO DIR-PRC-REL-TYPE.
029300     MOVE DIR-RAW-EFFECT        TO DIR-PRC-EFFECT.
029400     MOVE DIR-RAW-MECHANISM     TO DIR-PRC-MECHANISM.
029500     MOVE DIR-RAW-REF-COUNT     TO DIR-PRC-REF-COUNT.             081496JS
029600     MOVE DIR-RAW-END-ID        TO DIR-PRC-END-ID.
029700     MOVE DIR-RAW-ANNOTATIONS   TO DIR-PRC-ANNOTATIONS.
029800     MOVE DIR-RAW-NCT-ID        TO DIR-PRC-NCT-ID.
029900     MOVE DIR-RAW-PHASE         TO DIR-PRC-PHASE.
030000
030100     WRITE DIR-PRC-LINE FROM DIR-PRC-FIELDS.
030200     ADD 1 TO RECORDS-WRITTEN.
030300 700-EXIT.
030400     EXIT.
030500
030600 800-OPEN-FILES.
030700     OPEN INPUT DIRRAW.
030800     OPEN OUTPUT DIRPRC, SYSOUT.
030900 800-EXIT.
031000     EXIT.
031100
031200 850-CLOSE-FILES.
031300     CLOSE DIRRAW, DIRPRC, SYSOUT.
031400 850-EXIT.
031500     EXIT.
031600
031700 900-READ-DIRRAW.
031800     READ DIRRAW
031900         AT END MOVE "N" TO MORE-DATA-SW
032000         GO TO 900-EXIT
032100     END-READ.
032200     ADD 1 TO RECORDS-READ.
032300*  TRACE EVERY 1000 RECS ON THE BIG EXTRACTS - SEE 05/20/02 LOG
032400     DIVIDE RECORDS-READ BY 1000 GIVING WS-TRACE-QUOTIENT
032500         REMAINDER WS-TRACE-REMAINDER.
032600     IF WS-TRACE-REMAINDER = ZERO                                 052002RD
032700         DISPLAY "   ... " RECORDS-READ " RECORDS READ SO FAR".
032800 900-EXIT.
032900     EXIT.
033000
033100 999-CLEANUP.
033200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
033300     MOVE RECORDS-READ TO WS-RECORDS-READ-ED.
033400     MOVE RECORDS-WRITTEN TO WS-RECORDS-WRITTEN-ED.
033500
033600     MOVE "RECORDS READ  . . . . . . . ." TO RN-SYSOUT-TAG.
033700     MOVE WS-RECORDS-READ-ED TO RN-SYSOUT-DETAIL.
033800     WRITE SYSOUT-REC FROM RN-SYSOUT-REC.
033900     DISPLAY "** RECORDS READ **".
034000     DISPLAY WS-RECORDS-READ-ED.
034100
034200     MOVE "RECORDS WRITTEN  . . . . . ." TO RN-SYSOUT-TAG.
034300     MOVE WS-RECORDS-WRITTEN-ED TO RN-SYSOUT-DETAIL.
034400     WRITE SYSOUT-REC FROM RN-SYSOUT-REC.
034500     DISPLAY "** RECORDS WRITTEN **".
034600     DISPLAY WS-RECORDS-WRITTEN-ED.
034700
034800     DISPLAY "******** NORMAL END OF JOB RNPRCDIR ********".
034900 999-EXIT.
035000     EXIT.
