000100******************************************************************
000200* RECORD LAYOUT FOR THE PROCESSED-DIRECTIONAL WORK FILE          *
000300*        COPYBOOK     RNDIRPRC                                   *
000400*        WRITTEN BY   RNPRCDIR                                   *
000500*        READ BY      RNPRCCAT                                   *
000600*        FORMAT       "|" - DELIMITED, NO HEADER ROW              *
000700******************************************************************
000800* THIS IS THE CLEANED DIRECTIONAL RELATIONSHIP - ID2 DROPPED,    *
000900* TEXT TRIMMED, PHASE DEFAULTED - IN THE SAME 17-COLUMN ORDER    *
001000* THAT BECOMES THE FINAL RELATIONSHIP-OUT LAYOUT.                *
001100******************************************************************
001200 01  DIR-PRC-LINE                    PIC X(450).
001300
001400 01  DIR-PRC-FIELDS.
001500     05  DIR-PRC-MSRC-ID             PIC X(12).
001600     05  DIR-PRC-START-ID            PIC X(12).
001700     05  DIR-PRC-REL-TYPE            PIC X(30).
001800     05  DIR-PRC-EFFECT              PIC X(30).
001900     05  DIR-PRC-MECHANISM           PIC X(30).
002000     05  DIR-PRC-REF-COUNT           PIC X(04).
002100     05  DIR-PRC-END-ID              PIC X(12).
002200     05  DIR-PRC-ANNOTATIONS.
002300         10  DIR-PRC-ANNOT-TBL OCCURS 8 TIMES
002400                               INDEXED BY DIR-ANNOT-IDX
002500                               PIC X(30).
002600     05  DIR-PRC-NCT-ID              PIC X(15).
002700     05  DIR-PRC-PHASE               PIC X(20).
002800     05  FILLER                      PIC X(33).
002900******************************************************************
003000* THE NUMBER OF FIELDS DESCRIBED BY THIS LAYOUT IS 17            *
003100******************************************************************
