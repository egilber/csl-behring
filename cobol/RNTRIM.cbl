000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300******************************************************************
000400 PROGRAM-ID.  RNTRIM.
000500 AUTHOR. R DUNMORE.
000600 INSTALLATION. COBOL DEVELOPMENT CENTER.
000700 DATE-WRITTEN. 04/11/96.
000800 DATE-COMPILED. 04/11/96.
000900 SECURITY. NON-CONFIDENTIAL.
001000
001100******************************************************************
001200*REMARKS.
001300*
001400*          SMALL CALLED UTILITY SHARED BY THE FIVE RESNET
001500*          PREPROCESSING STEPS (RNPRCDIR, RNPRCBDI, RNPRCATT,
001600*          RNPRCCAT, RNPRCNOD).
001700*
001800*          LEFT-JUSTIFIES A PIPE-DELIMITED TEXT FIELD IN PLACE
001900*          AND HANDS BACK ITS SIGNIFICANT (NON-TRAILING-BLANK)
002000*          LENGTH SO THE CALLER CAN STRING THE FIELD INTO AN
002100*          OUTPUT LINE WITHOUT CARRYING THE BLANK PADDING ALONG.
002200*
002300******************************************************************
002400*CHANGE-LOG.
002500* 04/11/96 RD  0000  ORIGINAL PROGRAM FOR THE RESNET BULK-LOAD
002600*                    PREP JOBS - REPLACES FIVE COPIES OF THE
002700*                    SAME LEADING/TRAILING BLANK LOGIC.
002800* 11/02/98 RD  1107  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,
002900*                    NO CHANGE REQUIRED.  SIGNED OFF.
003000* 06/14/01 JS  1344  RNTRIM-FIELD-LTH OF ZERO WAS LOOPING FOREVER
003100*                    ON THE LEADING-BLANK SCAN - NOW BAILS OUT
003200*                    IMMEDIATELY WHEN THE CALLER PASSES A ZERO
003300*                    LENGTH.
003400* 09/30/05 MK  1822  WIDENED THE WORK SUBSCRIPTS TO S9(4) COMP -
003500*                    FIELDS OVER 99 BYTES (THE NODE-NAME COLUMN)
003600*                    WERE WRAPPING THE OLD 9(2) SUBSCRIPTS.
003700******************************************************************
003800
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-390.
004200 OBJECT-COMPUTER. IBM-390.
004300 INPUT-OUTPUT SECTION.
004400
004500 DATA DIVISION.
004600 FILE SECTION.
004700
004800 WORKING-STORAGE SECTION.
004900 01  MISC-FIELDS.
005000     05  WS-LEAD-CNT                 PIC S9(4) COMP VALUE 0.
005100     05  WS-IDX                      PIC S9(4) COMP VALUE 0.      093005MK
005200     05  WS-FROM-SUB                 PIC S9(4) COMP VALUE 0.
005300     05  WS-OUT-SUB                  PIC S9(4) COMP VALUE 0.
005400     05  TEMP-TXT                    PIC X(60) VALUE SPACES.
005500
005600* WS-TEMP-CHARS REDEFINES TEMP-TXT SO THE SHIFT-LEFT LOOP CAN
005700* BUILD THE TRIMMED FIELD ONE CHARACTER AT A TIME.
005800 01  WS-TEMP-CHARS REDEFINES TEMP-TXT.
005900     05  WS-TEMP-CHAR OCCURS 60 TIMES PIC X(1).
006000
006100* WS-TRACE-COUNTS/WS-TRACE-COUNTS-X GIVE US A QUICK HEX-STYLE
006200* DISPLAY OF THE TWO WORK SUBSCRIPTS WHEN TRACING A BAD CALL -
006300* SEE THE 06/14/01 CHANGE-LOG ENTRY ABOVE.
006400 01  WS-TRACE-COUNTS.
006500     05  WS-TRACE-LEAD-CNT           PIC S9(4) COMP VALUE 0.
006600     05  WS-TRACE-SIG-LTH            PIC S9(4) COMP VALUE 0.
006700 01  WS-TRACE-COUNTS-X REDEFINES WS-TRACE-COUNTS.
006800     05  WS-TRACE-BYTES              PIC X(4).
006900
007000 LINKAGE SECTION.
007100 01  RNTRIM-FIELD                    PIC X(60).
007200 01  RNTRIM-FIELD-LTH                PIC S9(4) COMP.
007300 01  RNTRIM-SIG-LTH                  PIC S9(4) COMP.
007400
007500* RNTRIM-FIELD-CHARS REDEFINES THE CALLER'S FIELD SO THE SCAN
007600* LOOPS CAN ADDRESS IT ONE CHARACTER AT A TIME REGARDLESS OF
007700* HOW MANY BYTES THE CALLER ACTUALLY PASSED (SEE FIELD-LTH).
007800 01  RNTRIM-FIELD-CHARS REDEFINES RNTRIM-FIELD.
007900     05  RNTRIM-CHAR OCCURS 60 TIMES PIC X(1).
008000
008100 PROCEDURE DIVISION USING RNTRIM-FIELD, RNTRIM-FIELD-LTH,
008200                           RNTRIM-SIG-LTH.
008300
008400 000-TRIM-FIELD.
008500     MOVE 0 TO RNTRIM-SIG-LTH.
008600     IF RNTRIM-FIELD-LTH NOT > 0                                  061401JS
008700         GOBACK.
008800
008900*  COUNT LEADING BLANKS - WS-LEAD-CNT ENDS UP HOLDING HOW MANY
009000*  CHARACTERS TO DROP OFF THE FRONT OF THE FIELD
009100     MOVE 0 TO WS-LEAD-CNT.
009200     PERFORM 100-COUNT-LEADING-BLANKS THRU 100-EXIT
009300         VARYING WS-IDX FROM 1 BY 1
009400         UNTIL WS-IDX > RNTRIM-FIELD-LTH
009500            OR RNTRIM-CHAR(WS-IDX) NOT = SPACE.
009600
009700     IF WS-LEAD-CNT >= RNTRIM-FIELD-LTH
009800*  FIELD IS ALL BLANKS - LEAVE IT ALONE, SIGNIFICANT LENGTH 0
009900         GOBACK.
010000
010100*  SHIFT THE SIGNIFICANT CHARACTERS DOWN TO POSITION 1
010200     MOVE SPACES TO TEMP-TXT.
010300     MOVE 0 TO WS-OUT-SUB.
010400     PERFORM 200-SHIFT-ONE-CHAR THRU 200-EXIT
010500         VARYING WS-FROM-SUB FROM WS-LEAD-CNT BY 1
010600         UNTIL WS-FROM-SUB >= RNTRIM-FIELD-LTH.
010700
010800     MOVE SPACES TO RNTRIM-FIELD.
010900     MOVE TEMP-TXT TO RNTRIM-FIELD.
011000
011100*  SCAN BACKWARD FROM THE END OF THE SHIFTED FIELD FOR THE LAST
011200*  NON-BLANK CHARACTER - THAT POSITION IS THE SIGNIFICANT LENGTH
011300     MOVE RNTRIM-FIELD-LTH TO WS-IDX.
011400     PERFORM 300-BACK-UP-OVER-BLANKS THRU 300-EXIT
011500         UNTIL WS-IDX = 0
011600            OR RNTRIM-CHAR(WS-IDX) NOT = SPACE.
011700
011800     MOVE WS-IDX TO RNTRIM-SIG-LTH.
011900     MOVE WS-LEAD-CNT TO WS-TRACE-LEAD-CNT.
012000     MOVE RNTRIM-SIG-LTH TO WS-TRACE-SIG-LTH.
012100*  DISPLAY "RNTRIM TRACE " WS-TRACE-BYTES
012200*          " LEAD=" WS-TRACE-LEAD-CNT " SIG=" WS-TRACE-SIG-LTH.
012300     GOBACK.
012400
012500 100-COUNT-LEADING-BLANKS.
012600     ADD 1 TO WS-LEAD-CNT.
012700 100-EXIT.
012800     EXIT.
012900
013000 200-SHIFT-ONE-CHAR.
013100     ADD 1 TO WS-OUT-SUB.
013200     COMPUTE WS-IDX = WS-FROM-SUB + 1.
013300     MOVE RNTRIM-CHAR(WS-IDX) TO WS-TEMP-CHAR(WS-OUT-SUB).
013400 200-EXIT.
013500     EXIT.
013600
013700 300-BACK-UP-OVER-BLANKS.
013800     SUBTRACT 1 FROM WS-IDX.
013900 300-EXIT.
014000     EXIT.
