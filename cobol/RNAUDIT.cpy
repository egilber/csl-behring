000100******************************************************************
000200* SHARED SYSOUT AUDIT-LINE RECORD                                *
000300*        COPYBOOK     RNAUDIT                                    *
000400*        USED BY      ALL FIVE RESNET PREPROCESSING STEPS        *
000500******************************************************************
000600* EVERY STEP WRITES ITS CONTROL TOTALS AND ANY REJECTED-RECORD   *
000700* NOTICES TO SYSOUT THROUGH THIS ONE RECORD.  RN-SYSOUT-PIECES   *
000800* REDEFINES THE FLAT 80-BYTE LINE INTO A TAG/DETAIL VIEW SO A    *
000900* PARAGRAPH CAN BUILD "TAG . . . . . . VALUE" STYLE LINES        *
001000* WITHOUT STRINGING THE WHOLE LINE TOGETHER BY HAND.             *
001100******************************************************************
001200 01  RN-SYSOUT-REC.
001300     05  RN-SYSOUT-TEXT              PIC X(80).
001400
001500 01  RN-SYSOUT-PIECES REDEFINES RN-SYSOUT-REC.
001600     05  RN-SYSOUT-TAG               PIC X(30).
001700     05  RN-SYSOUT-DETAIL            PIC X(46).
001800     05  FILLER                      PIC X(04).
