000100******************************************************************
000200* RECORD LAYOUT FOR ATTRIBUTE-REL-RAW EXTRACT                    *
000300*        COPYBOOK     RNATTRAW                                   *
000400*        USED BY      RNPRCATT                                   *
000500*        SOURCE       RESNET ATTRIBUTE (NODE-ATTRIBUTE LINK)     *
000600*                      RELATIONSHIP EXTRACT                      *
000700*        FORMAT       "|" - DELIMITED, ONE REC PER LINE,         *
000800*                      NO HEADER ROW ON THE RAW EXTRACT          *
000900******************************************************************
001000* SHORTEST OF THE THREE RELATIONSHIP EXTRACTS - FIVE FIELDS,     *
001100* NO ANNOTATION COLUMNS.  A RECORD WITH ANY FIELD MISSING IS     *
001200* REJECTED BY RNPRCATT RATHER THAN DEFAULTED.                    *
001300******************************************************************
001400 01  ATT-RAW-LINE                    PIC X(150).
001500
001600 01  ATT-RAW-FIELDS.
001700     05  ATT-RAW-MSRC-ID             PIC X(12).
001800     05  ATT-RAW-START-ID            PIC X(12).
001900     05  ATT-RAW-ID2                 PIC X(12).
002000****** ID2 IS A DUPLICATE ID ON THIS EXTRACT - DISCARDED
002100     05  ATT-RAW-REL-TYPE            PIC X(30).
002200     05  ATT-RAW-END-ID              PIC X(12).
002300     05  FILLER                      PIC X(22).
002400******************************************************************
002500* THE NUMBER OF FIELDS DESCRIBED BY THIS LAYOUT IS 5             *
002600******************************************************************
