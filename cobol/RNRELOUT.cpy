000100******************************************************************
000200* RECORD LAYOUT FOR THE FINAL RELATIONSHIPS FILE                 *
000300*        COPYBOOK     RNRELOUT                                   *
000400*        WRITTEN BY   RNPRCCAT                                   *
000500*        FORMAT       "|" - DELIMITED, HEADER ROW FIRST          *
000600*        CONSUMED BY  THE GRAPH-DATABASE BULK LOADER (DOWNSTREAM)*
000700******************************************************************
000800* THIS IS THE "DIRECTIONAL" 17-COLUMN LAYOUT.  RECORDS MERGED    *
000900* IN FROM THE BIDIRECTIONAL AND ATTRIBUTE SOURCES ARE PADDED     *
001000* INTO IT - FIELDS THEY DO NOT CARRY ARE WRITTEN AS "_".         *
001100******************************************************************
001200* WORKING-STORAGE COPYBOOK ONLY - DO NOT COPY UNDER AN FD.  THE  *
001300* HEADER-LIT GROUP CARRIES A VALUE CLAUSE, WHICH THE FILE        *
001400* SECTION WILL NOT ACCEPT.  REL-OUT-FIELDS IS RNPRCCAT'S MERGE   *
001500* WORK AREA AND DUPLICATE-CHECK KEY ONLY - IT IS NOT THE TEXT    *
001600* THAT GETS WRITTEN.  RNPRCCAT STRINGS REL-OUT-FIELDS' COLUMNS   *
001700* TOGETHER WITH "|" BETWEEN THEM INTO REL-OUT-TEXT-LINE BELOW    *
001800* AND MOVES THAT TO THE PLAIN FD BUFFER TO WRITE IT.             *
001900* REL-OUT-MSRC-ID/START-ID/END-ID/REF-COUNT ARE UNSIGNED - THESE *
002000* VALUES ARE NEVER NEGATIVE, AND A SIGNED DISPLAY FIELD OVER-    *
002100* PUNCHES THE SIGN ONTO THE LAST DIGIT, WHICH WOULD CORRUPT THE  *
002200* TEXT DIGIT STRING THE BULK LOADER READS.                       *
002300******************************************************************
002400 01  REL-OUT-HEADER-LIT.
002500     05  REL-OUT-HEADER-TEXT         PIC X(165) VALUE
002600         "msrc_id|:START_ID|type:TYPE|effect|mechanism|ref_count:i
      -    "nt|:END_ID|biomarkertype|celllinename|celltype|changetype|or
      -    "gan|organism|quantitativetype|tissue|nct_id|phase".
002700
002800 01  REL-OUT-LINE                    PIC X(450).
002900
003000 01  REL-OUT-FIELDS REDEFINES REL-OUT-LINE.
003100     05  REL-OUT-MSRC-ID             PIC 9(12).
003200     05  REL-OUT-START-ID            PIC 9(12).
003300     05  REL-OUT-REL-TYPE            PIC X(30).
003400     05  REL-OUT-EFFECT              PIC X(30).
003500     05  REL-OUT-MECHANISM           PIC X(30).
003600     05  REL-OUT-REF-COUNT           PIC 9(04).
003700     05  REL-OUT-END-ID              PIC 9(12).
003800     05  REL-OUT-ANNOTATIONS.
003900         10  REL-OUT-ANNOT-TBL OCCURS 8 TIMES
004000                               INDEXED BY REL-OUT-ANNOT-IDX
004100                               PIC X(30).
004200****** ANNOTATIONS RUN, IN ORDER -
004300******   BIOMARKERTYPE, CELLLINENAME, CELLTYPE, CHANGETYPE,
004400******   ORGAN, ORGANISM, QUANTITATIVETYPE, TISSUE
004500     05  REL-OUT-NCT-ID              PIC X(15).
004600     05  REL-OUT-PHASE               PIC X(20).
004700     05  FILLER                      PIC X(33).
004800******************************************************************
004900* THE NUMBER OF FIELDS DESCRIBED BY THIS LAYOUT IS 17            *
005000******************************************************************
005100
005200****** THE ACTUAL "|" - DELIMITED OUTPUT LINE, BUILT BY RNPRCCAT'S
005300****** 480-WRITE-RELOUT-REC BY STRINGING REL-OUT-FIELDS' 17
005400****** COLUMNS TOGETHER WITH A LITERAL "|" BETWEEN EACH ONE.
005500****** WIDTH IS THE SUM OF ALL 17 COLUMN WIDTHS PLUS 16 "|"'S.
005600 01  REL-OUT-TEXT-LINE               PIC X(421) VALUE SPACES.
