000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300******************************************************************
000400 PROGRAM-ID.  RNPRCCAT.
000500 AUTHOR. JON SAYLES.
000600 INSTALLATION. COBOL DEV Center.
000700 DATE-WRITTEN. 03/23/96.
000800 DATE-COMPILED. 03/23/96.
000900 SECURITY. NON-CONFIDENTIAL.
001000
001100******************************************************************
001200*REMARKS.
001300*
001400*          THIS PROGRAM IS STEP 4 OF THE RESNET KNOWLEDGE-GRAPH
001500*          BULK-LOAD PREP RUN.  IT IS THE MERGE STEP - IT READS
001600*          THE THREE CLEANED WORK FILES PRODUCED BY RNPRCDIR,
001700*          RNPRCBDI AND RNPRCATT, MAPS EACH ONE INTO THE SAME
001800*          17-COLUMN RELATIONSHIP LAYOUT (PADDING WHAT A GIVEN
001900*          SOURCE DOES NOT CARRY WITH "_"), DROPS EXACT-DUPLICATE
002000*          RELATIONSHIPS THAT SHOW UP MORE THAN ONCE ACROSS THE
002100*          THREE SOURCES, AND WRITES THE SINGLE FINAL RELATIONSHIP
002200*          FILE THE GRAPH LOADER PICKS UP, HEADER ROW FIRST.
002300*
002400*          THE DUPLICATE CHECK RUNS BEFORE REL_TYPE IS FOLDED TO
002500*          UPPER CASE - ON PURPOSE.  RUNNING IT AFTER WOULD MASK
002600*          A SOURCE-EXTRACT CASING DIFFERENCE AS A "DUPLICATE"
002700*          WHEN IT MAY NOT BE ONE.  DO NOT REORDER THESE TWO STEPS.
002800*
002900******************************************************************
003000
003100         INPUT FILES             -   RESNET.DIRECTIONAL.PROCD
003200                                      RESNET.BIDIRECTIONAL.PROCD
003300                                      RESNET.ATTRIBUTE.PROCD
003400
003500         OUTPUT FILES PRODUCED   -   RESNET.RELATIONSHIPS.FINAL
003600                                      RESNET.RELATIONSHIPS.HEADER
003700
003800         DUMP FILE               -   SYSOUT
003900
004000******************************************************************
004100*CHANGE-LOG.
004200* 03/23/96 JS  0000  ORIGINAL PROGRAM - FOURTH STEP OF THE RESNET
004300*                    BULK-LOAD PREP RUN.  MERGES THE THREE CLEANED
004400*                    RELATIONSHIP WORK FILES INTO ONE OUTPUT.
004500* 10/02/96 JS  0071  ADDED THE EXACT-DUPLICATE CHECK - THE SAME
004600*                    BIDIRECTIONAL LINK WAS BEING PULLED BY TWO
004700*                    OVERLAPPING EXTRACTS AND LOADING TWICE.
004800* 11/09/98 JS  1099  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD,
004900*                    NO CHANGE REQUIRED.  SIGNED OFF.
005000* 04/14/00 RD  1288  DUPLICATE TABLE WAS SIZED FOR 2000 ENTRIES
005100*                    AND RAN OUT ON THE QUARTERLY FULL RELOAD -
005200*                    RESIZED TO 20000 AND ADDED THE "TABLE FULL"
005300*                    WARNING TO SYSOUT SO WE SEE IT NEXT TIME.
005400* 08/19/02 RD  1544  MOVED THE REL_TYPE UPPER-CASE STEP TO AFTER
005500*                    THE DUPLICATE CHECK INSTEAD OF BEFORE IT -
005600*                    SEE REMARKS.  DO NOT MOVE THIS BACK.
005700* 11/14/07 RD  1901  480-WRITE-RELOUT-REC WAS WRITING REL-OUT-
005800*                    FIELDS AS A RAW FIXED-WIDTH BLOB - NO "|"
005900*                    BETWEEN THE 17 COLUMNS, AND THE FOUR ID/
006000*                    REF-COUNT FIELDS WERE SIGNED DISPLAY, OVER-
006100*                    PUNCHING THE LAST DIGIT.  THE LOADER HAS
006200*                    BEEN REJECTING EVERY DATA ROW SINCE GO-LIVE.
006300*                    NOW STRINGS THE COLUMNS TOGETHER WITH "|"
006400*                    INTO REL-OUT-TEXT-LINE (SEE RNRELOUT), AND
006500*                    THE FOUR FIELDS ARE UNSIGNED - THEY ARE
006600*                    NEVER NEGATIVE ANYWAY.
006700******************************************************************
006800
006900 ENVIRONMENT DIVISION.
007000 CONFIGURATION SECTION.
007100 SOURCE-COMPUTER. IBM-390.
007200 OBJECT-COMPUTER. IBM-390.
007300 SPECIAL-NAMES.
007400     C01 IS NEXT-PAGE.
007500
007600 INPUT-OUTPUT SECTION.
007700 FILE-CONTROL.
007800     SELECT SYSOUT
007900     ASSIGN TO UT-S-SYSOUT
008000       ORGANIZATION IS SEQUENTIAL.
008100
008200     SELECT DIRPRC
008300     ASSIGN TO UT-S-DIRPRC
008400       ACCESS MODE IS SEQUENTIAL
008500       FILE STATUS IS DIFCODE.
008600
008700     SELECT BIDPRC
008800     ASSIGN TO UT-S-BIDPRC
008900       ACCESS MODE IS SEQUENTIAL
009000       FILE STATUS IS BIFCODE.
009100
009200     SELECT ATTPRC
009300     ASSIGN TO UT-S-ATTPRC
009400       ACCESS MODE IS SEQUENTIAL
009500       FILE STATUS IS AIFCODE.
009600
009700     SELECT RELOUT
009800     ASSIGN TO UT-S-RELOUT
009900       ACCESS MODE IS SEQUENTIAL
010000       FILE STATUS IS OFCODE.
010100
010200     SELECT RELHDR
010300     ASSIGN TO UT-S-RELHDR
010400       ACCESS MODE IS SEQUENTIAL
010500       FILE STATUS IS HFCODE.
010600
010700 DATA DIVISION.
010800 FILE SECTION.
010900 FD  SYSOUT
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 80 CHARACTERS
011300     BLOCK CONTAINS 0 RECORDS
011400     DATA RECORD IS SYSOUT-REC.
011500 01  SYSOUT-REC  PIC X(80).
011600
011700****** CLEANED DIRECTIONAL WORK FILE, WRITTEN BY RNPRCDIR
011800 FD  DIRPRC
011900     RECORDING MODE IS V
012000     LABEL RECORDS ARE STANDARD
012100     RECORD CONTAINS 20 TO 450 CHARACTERS
012200     DATA RECORD IS DIR-PRC-LINE.
012300 COPY RNDIRPRC.
012400
012500****** CLEANED BIDIRECTIONAL WORK FILE, WRITTEN BY RNPRCBDI
012600 FD  BIDPRC
012700     RECORDING MODE IS V
012800     LABEL RECORDS ARE STANDARD
012900     RECORD CONTAINS 20 TO 400 CHARACTERS
013000     DATA RECORD IS BID-PRC-LINE.
013100 COPY RNBIDPRC.
013200
013300****** CLEANED ATTRIBUTE WORK FILE, WRITTEN BY RNPRCATT
013400 FD  ATTPRC
013500     RECORDING MODE IS V
013600     LABEL RECORDS ARE STANDARD
013700     RECORD CONTAINS 10 TO 120 CHARACTERS
013800     DATA RECORD IS ATT-PRC-LINE.
013900 COPY RNATTPRC.
014000
014100****** FINAL RELATIONSHIP FILE PICKED UP BY THE GRAPH LOADER.
014200****** A PLAIN BUFFER, NOT THE RNRELOUT COPYBOOK - RNRELOUT'S
014300****** HEADER-LIT GROUP CARRIES A VALUE CLAUSE, WHICH THE FILE
014400****** SECTION WILL NOT STAND FOR.  RNRELOUT IS COPIED INTO
014500****** WORKING-STORAGE INSTEAD AND MOVED OUT TO THIS BUFFER.
014600 FD  RELOUT
014700     RECORDING MODE IS V
014800     LABEL RECORDS ARE STANDARD
014900     RECORD CONTAINS 20 TO 450 CHARACTERS
015000     DATA RECORD IS REL-OUT-BUF.
015100 01  REL-OUT-BUF                 PIC X(450).
015200
015300****** STANDALONE HEADER-ROW FILE - SAME HEADER TEXT, SEPARATE
015400****** FILE, TO MATCH HOW THE GRAPH LOADER WANTS ITS HEADER ROWS.
015500 FD  RELHDR
015600     RECORDING MODE IS F
015700     LABEL RECORDS ARE STANDARD
015800     RECORD CONTAINS 165 CHARACTERS
015900     BLOCK CONTAINS 0 RECORDS
016000     DATA RECORD IS RELHDR-BUF.
016100 01  RELHDR-BUF                  PIC X(165).
016200
016300 WORKING-STORAGE SECTION.
016400
016500 01  FILE-STATUS-CODES.
016600     05  DIFCODE                 PIC X(2).
016700         88 DIR-CODE-READ  VALUE SPACES.
016800         88 DIR-NO-MORE    VALUE "10".
016900     05  BIFCODE                 PIC X(2).
017000         88 BID-CODE-READ  VALUE SPACES.
017100         88 BID-NO-MORE    VALUE "10".
017200     05  AIFCODE                 PIC X(2).
017300         88 ATT-CODE-READ  VALUE SPACES.
017400         88 ATT-NO-MORE    VALUE "10".
017500     05  OFCODE                  PIC X(2).
017600         88 CODE-WRITE     VALUE SPACES.
017700     05  HFCODE                  PIC X(2).
017800         88 HDR-CODE-WRITE VALUE SPACES.
017900
018000 COPY RNAUDIT.
018100 COPY RNRELOUT.
018200
018300 77  WS-DATE                     PIC 9(6).
018400
018500 01  FLAGS-AND-SWITCHES.
018600     05 DIR-MORE-SW              PIC X(01) VALUE "Y".
018700         88 NO-MORE-DIR-RECS  VALUE "N".
018800     05 BID-MORE-SW              PIC X(01) VALUE "Y".
018900         88 NO-MORE-BID-RECS  VALUE "N".
019000     05 ATT-MORE-SW              PIC X(01) VALUE "Y".
019100         88 NO-MORE-ATT-RECS  VALUE "N".
019200     05 DUP-FOUND-SW             PIC X(01) VALUE "N".
019300         88 DUP-FOUND         VALUE "Y".
019400     05 DUP-TABLE-FULL-SW        PIC X(01) VALUE "N".
019500         88 DUP-TABLE-IS-FULL VALUE "Y".
019600
019700 01  COUNTERS-AND-ACCUMULATORS.
019800     05 DIR-RECORDS-READ         PIC 9(9) COMP.
019900     05 BID-RECORDS-READ         PIC 9(9) COMP.
020000     05 ATT-RECORDS-READ         PIC 9(9) COMP.
020100     05 RECORDS-WRITTEN          PIC 9(9) COMP.
020200     05 RECORDS-DUPLICATE        PIC 9(9) COMP.
020300
020400 01  WS-COUNTS-DISPLAY.
020500     05  WS-DIR-READ-ED          PIC ZZZZZZZZ9.
020600     05  WS-BID-READ-ED          PIC ZZZZZZZZ9.
020700     05  WS-ATT-READ-ED          PIC ZZZZZZZZ9.
020800     05  WS-WRITTEN-ED           PIC ZZZZZZZZ9.
020900     05  WS-DUPLICATE-ED         PIC ZZZZZZZZ9.
021000
021100* WS-ID-SRC-TEXT/WS-ID-CONV-xxx - CONVERTS A PROCESSED WORK
021200* FILE'S LEFT-JUSTIFIED TEXT ID INTO THE TRUE INTEGER THE FINAL
021300* RELATIONSHIP RECORD CARRIES (JUSTIFIED RIGHT + INSPECT, SAME
021400* TECHNIQUE AS RNPRCDIR/RNPRCBDI/RNPRCATT USE TO NUMERIC-TEST).
021500 77  WS-ID-SRC-TEXT              PIC X(12).
021600 01  WS-ID-CONV-AREA.
021700     05  WS-ID-CONV-RJ           PIC X(12) JUSTIFIED RIGHT.
021800 01  WS-ID-CONV-NUM REDEFINES WS-ID-CONV-AREA.
021900     05  WS-ID-CONV-DISP         PIC 9(12).
022000
022100* SAME TECHNIQUE, FOUR BYTES, FOR REF_COUNT - AN ALL-SPACE
022200* SOURCE FIELD COMES OUT ZERO, WHICH IS THE DEFAULT WE WANT.
022300 77  WS-REFCNT-SRC-TEXT          PIC X(04).
022400 01  WS-REFCNT-CONV-AREA.
022500     05  WS-REFCNT-CONV-RJ       PIC X(04) JUSTIFIED RIGHT.
022600 01  WS-REFCNT-CONV-NUM REDEFINES WS-REFCNT-CONV-AREA.
022700     05  WS-REFCNT-CONV-DISP     PIC 9(04).
022800
022900* MISSING/"NONE"/"NAN" TEXT-FIELD NORMALIZATION WORK AREA.
023000 77  NORM-SUB                    PIC S9(4) COMP.
023100 01  WS-NORM-FIELD               PIC X(30).
023200 01  WS-NORM-FIELD-UC            PIC X(30).
023300
023400* EXACT-DUPLICATE TABLE - ONE ENTRY PER DISTINCT RELATIONSHIP
023500* ALREADY WRITTEN THIS RUN.  SIZED FOR THE LARGEST REBUILD (SEE
023600* CHANGE-LOG 04/14/00).  ENTRY WIDTH IS REL-OUT-FIELDS' OWN
023700* LENGTH SO THE WHOLE MERGED RECORD IS THE DUPLICATE KEY.
023800 01  WS-DUP-TABLE.
023900     05  WS-DUP-ENTRY OCCURS 20000 TIMES                          041400RD
024000                      INDEXED BY DUP-IDX
024100                      PIC X(438).
024200 77  WS-DUP-COUNT                PIC S9(5) COMP VALUE ZERO.
024300
024400 PROCEDURE DIVISION.
024500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
024600     PERFORM 200-PROCESS-DIRECTIONAL THRU 200-EXIT.
024700     PERFORM 220-PROCESS-BIDIRECTIONAL THRU 220-EXIT.
024800     PERFORM 240-PROCESS-ATTRIBUTE THRU 240-EXIT.
024900     PERFORM 999-CLEANUP THRU 999-EXIT.
025000     MOVE ZERO TO RETURN-CODE.
025100     GOBACK.
025200
025300 000-HOUSEKEEPING.
025400     DISPLAY "******** BEGIN JOB RNPRCCAT ********".
025500     ACCEPT WS-DATE FROM DATE.
025600     INITIALIZE COUNTERS-AND-ACCUMULATORS.
025700     PERFORM 800-OPEN-FILES THRU 800-EXIT.
025800     PERFORM 500-WRITE-RELATIONS-HDR THRU 500-EXIT.
025900 000-EXIT.
026000     EXIT.
026100
026200****** DIRECTIONAL SOURCE - PRIME THE READ, THEN LOOP
026300 200-PROCESS-DIRECTIONAL.
026400     PERFORM 900-READ-DIRPRC THRU 900-EXIT.
026500     PERFORM 210-DIRECTIONAL-LOOP THRU 210-EXIT
026600         UNTIL NO-MORE-DIR-RECS.
026700 200-EXIT.
026800     EXIT.
026900
027000 210-DIRECTIONAL-LOOP.
027100     PERFORM 310-MAP-DIRECTIONAL THRU 310-EXIT.
027200     PERFORM 400-NORMALIZE-MERGED-REC THRU 400-EXIT.
027300     PERFORM 450-DUPLICATE-CHECK THRU 450-EXIT.                   100296JS
027400     IF NOT DUP-FOUND
027500         PERFORM 460-UPCASE-REL-TYPE THRU 460-EXIT                081902RD
027600         PERFORM 480-WRITE-RELOUT-REC THRU 480-EXIT
027700     ELSE
027800         ADD 1 TO RECORDS-DUPLICATE
027900     END-IF.
028000     PERFORM 900-READ-DIRPRC THRU 900-EXIT.
028100 210-EXIT.
028200     EXIT.
028300
028400****** BIDIRECTIONAL SOURCE - PRIME THE READ, THEN LOOP
028500 220-PROCESS-BIDIRECTIONAL.
028600     PERFORM 920-READ-BIDPRC THRU 920-EXIT.
028700     PERFORM 230-BIDIRECTIONAL-LOOP THRU 230-EXIT
028800         UNTIL NO-MORE-BID-RECS.
028900 220-EXIT.
029000     EXIT.
029100
029200 230-BIDIRECTIONAL-LOOP.
029300     PERFORM 320-MAP-BIDIRECTIONAL THRU 320-EXIT.
029400     PERFORM 400-NORMALIZE-MERGED-REC THRU 400-EXIT.
029500     PERFORM 450-DUPLICATE-CHECK THRU 450-EXIT.
029600     IF NOT DUP-FOUND
029700         PERFORM 460-UPCASE-REL-TYPE THRU 460-EXIT
029800         PERFORM 480-WRITE-RELOUT-REC THRU 480-EXIT
029900     ELSE
030000         ADD 1 TO RECORDS-DUPLICATE
030100     END-IF.
030200     PERFORM 920-READ-BIDPRC THRU 920-EXIT.
030300 230-EXIT.
030400     EXIT.
030500
030600****** ATTRIBUTE SOURCE - PRIME THE READ, THEN LOOP
030700 240-PROCESS-ATTRIBUTE.
030800     PERFORM 940-READ-ATTPRC THRU 940-EXIT.
030900     PERFORM 250-ATTRIBUTE-LOOP THRU 250-EXIT
031000         UNTIL NO-MORE-ATT-RECS.
031100 240-EXIT.
031200     EXIT.
031300
031400 250-ATTRIBUTE-LOOP.
031500     PERFORM 330-MAP-ATTRIBUTE THRU 330-EXIT.
031600     PERFORM 400-NORMALIZE-MERGED-REC THRU 400-EXIT.
031700     PERFORM 450-DUPLICATE-CHECK THRU 450-EXIT.
031800     IF NOT DUP-FOUND
031900         PERFORM 460-UPCASE-REL-TYPE THRU 460-EXIT
032000         PERFORM 480-WRITE-RELOUT-REC THRU 480-EXIT
032100     ELSE
032200         ADD 1 TO RECORDS-DUPLICATE
032300     END-IF.
032400     PERFORM 940-READ-ATTPRC THRU 940-EXIT.
032500 250-EXIT.
032600     EXIT.
032700
032800****** C1/C6 - MAP A DIRECTIONAL RECORD INTO THE 17-COLUMN
032900****** RELATIONSHIP LAYOUT.  EVERY COLUMN IS CARRIED.
033000 310-MAP-DIRECTIONAL.
033100     MOVE DIR-PRC-MSRC-ID TO WS-ID-SRC-TEXT.
033200     PERFORM 470-CONVERT-ONE-ID THRU 470-EXIT.
033300     MOVE WS-ID-CONV-DISP TO REL-OUT-MSRC-ID.
033400
033500     MOVE DIR-PRC-START-ID TO WS-ID-SRC-TEXT.
033600     PERFORM 470-CONVERT-ONE-ID THRU 470-EXIT.
033700     MOVE WS-ID-CONV-DISP TO REL-OUT-START-ID.
033800
033900     MOVE DIR-PRC-END-ID TO WS-ID-SRC-TEXT.
034000     PERFORM 470-CONVERT-ONE-ID THRU 470-EXIT.
034100     MOVE WS-ID-CONV-DISP TO REL-OUT-END-ID.
034200
034300     MOVE DIR-PRC-REL-TYPE TO REL-OUT-REL-TYPE.
034400     MOVE DIR-PRC-EFFECT TO REL-OUT-EFFECT.
034500     MOVE DIR-PRC-MECHANISM TO REL-OUT-MECHANISM.
034600     MOVE DIR-PRC-ANNOTATIONS TO REL-OUT-ANNOTATIONS.
034700     MOVE DIR-PRC-NCT-ID TO REL-OUT-NCT-ID.
034800     MOVE DIR-PRC-PHASE TO REL-OUT-PHASE.
034900
035000     MOVE DIR-PRC-REF-COUNT TO WS-REFCNT-SRC-TEXT.
035100     PERFORM 475-CONVERT-REF-COUNT THRU 475-EXIT.
035200     MOVE WS-REFCNT-CONV-DISP TO REL-OUT-REF-COUNT.
035300 310-EXIT.
035400     EXIT.
035500
035600****** C1/C2/C3/C6 - MAP A BIDIRECTIONAL RECORD.  THIS SOURCE
035700****** HAS NO REF_COUNT, NCT_ID OR PHASE COLUMN - REF_COUNT
035800****** DEFAULTS TO ZERO (C2), NCT_ID/PHASE COME OUT "_" ONCE
035900****** 400-NORMALIZE-MERGED-REC SEES THEM LEFT SPACES (C3).
036000 320-MAP-BIDIRECTIONAL.
036100     MOVE BID-PRC-MSRC-ID TO WS-ID-SRC-TEXT.
036200     PERFORM 470-CONVERT-ONE-ID THRU 470-EXIT.
036300     MOVE WS-ID-CONV-DISP TO REL-OUT-MSRC-ID.
036400
036500     MOVE BID-PRC-START-ID TO WS-ID-SRC-TEXT.
036600     PERFORM 470-CONVERT-ONE-ID THRU 470-EXIT.
036700     MOVE WS-ID-CONV-DISP TO REL-OUT-START-ID.
036800
036900     MOVE BID-PRC-END-ID TO WS-ID-SRC-TEXT.
037000     PERFORM 470-CONVERT-ONE-ID THRU 470-EXIT.
037100     MOVE WS-ID-CONV-DISP TO REL-OUT-END-ID.
037200
037300     MOVE BID-PRC-REL-TYPE TO REL-OUT-REL-TYPE.
037400     MOVE BID-PRC-EFFECT TO REL-OUT-EFFECT.
037500     MOVE BID-PRC-MECHANISM TO REL-OUT-MECHANISM.
037600     MOVE BID-PRC-ANNOTATIONS TO REL-OUT-ANNOTATIONS.
037700     MOVE SPACES TO REL-OUT-NCT-ID.
037800     MOVE SPACES TO REL-OUT-PHASE.
037900
038000     MOVE SPACES TO WS-REFCNT-SRC-TEXT.
038100     PERFORM 475-CONVERT-REF-COUNT THRU 475-EXIT.
038200     MOVE WS-REFCNT-CONV-DISP TO REL-OUT-REF-COUNT.
038300 320-EXIT.
038400     EXIT.
038500
038600****** C1/C2/C3/C6 - MAP AN ATTRIBUTE RECORD.  NO EFFECT,
038700****** MECHANISM, ANNOTATIONS, NCT_ID, PHASE OR REF_COUNT ON
038800****** THIS SOURCE - ALL COME OUT DEFAULTED.
038900 330-MAP-ATTRIBUTE.
039000     MOVE ATT-PRC-MSRC-ID TO WS-ID-SRC-TEXT.
039100     PERFORM 470-CONVERT-ONE-ID THRU 470-EXIT.
039200     MOVE WS-ID-CONV-DISP TO REL-OUT-MSRC-ID.
039300
039400     MOVE ATT-PRC-START-ID TO WS-ID-SRC-TEXT.
039500     PERFORM 470-CONVERT-ONE-ID THRU 470-EXIT.
039600     MOVE WS-ID-CONV-DISP TO REL-OUT-START-ID.
039700
039800     MOVE ATT-PRC-END-ID TO WS-ID-SRC-TEXT.
039900     PERFORM 470-CONVERT-ONE-ID THRU 470-EXIT.
040000     MOVE WS-ID-CONV-DISP TO REL-OUT-END-ID.
040100
040200     MOVE ATT-PRC-REL-TYPE TO REL-OUT-REL-TYPE.
040300     MOVE SPACES TO REL-OUT-EFFECT.
040400     MOVE SPACES TO REL-OUT-MECHANISM.
040500     MOVE SPACES TO REL-OUT-ANNOTATIONS.
040600     MOVE SPACES TO REL-OUT-NCT-ID.
040700     MOVE SPACES TO REL-OUT-PHASE.
040800
040900     MOVE SPACES TO WS-REFCNT-SRC-TEXT.
041000     PERFORM 475-CONVERT-REF-COUNT THRU 475-EXIT.
041100     MOVE WS-REFCNT-CONV-DISP TO REL-OUT-REF-COUNT.
041200 330-EXIT.
041300     EXIT.
041400
041500****** C2/C3 - ANY TEXT COLUMN LEFT BLANK, "NONE" OR "NAN" (ANY
041600****** CASE) BY THE SOURCE MAPPING COMES OUT AS "_".
041700 400-NORMALIZE-MERGED-REC.
041800     MOVE REL-OUT-REL-TYPE TO WS-NORM-FIELD.
041900     PERFORM 405-NORMALIZE-ONE-FIELD THRU 405-EXIT.
042000     MOVE WS-NORM-FIELD TO REL-OUT-REL-TYPE.
042100
042200     MOVE REL-OUT-EFFECT TO WS-NORM-FIELD.
042300     PERFORM 405-NORMALIZE-ONE-FIELD THRU 405-EXIT.
042400     MOVE WS-NORM-FIELD TO REL-OUT-EFFECT.
042500
042600     MOVE REL-OUT-MECHANISM TO WS-NORM-FIELD.
042700     PERFORM 405-NORMALIZE-ONE-FIELD THRU 405-EXIT.
042800     MOVE WS-NORM-FIELD TO REL-OUT-MECHANISM.
042900
043000     MOVE REL-OUT-NCT-ID TO WS-NORM-FIELD.
043100     PERFORM 405-NORMALIZE-ONE-FIELD THRU 405-EXIT.
043200     MOVE WS-NORM-FIELD TO REL-OUT-NCT-ID.
043300
043400     MOVE REL-OUT-PHASE TO WS-NORM-FIELD.
043500     PERFORM 405-NORMALIZE-ONE-FIELD THRU 405-EXIT.
043600     MOVE WS-NORM-FIELD TO REL-OUT-PHASE.
043700
043800     PERFORM 410-NORMALIZE-ANNOTATION THRU 410-EXIT
043900         VARYING NORM-SUB FROM 1 BY 1 UNTIL NORM-SUB > 8.
044000 400-EXIT.
044100     EXIT.
044200
044300 405-NORMALIZE-ONE-FIELD.
044400     MOVE WS-NORM-FIELD TO WS-NORM-FIELD-UC.
044500     INSPECT WS-NORM-FIELD-UC CONVERTING
044600         "abcdefghijklmnopqrstuvwxyz" TO
044700         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
044800     IF WS-NORM-FIELD = SPACES
044900        OR WS-NORM-FIELD-UC = "NONE"
045000        OR WS-NORM-FIELD-UC = "NAN"
045100         MOVE "_" TO WS-NORM-FIELD
045200     END-IF.
045300 405-EXIT.
045400     EXIT.
045500
045600 410-NORMALIZE-ANNOTATION.
045700     MOVE REL-OUT-ANNOT-TBL(NORM-SUB) TO WS-NORM-FIELD.
045800     PERFORM 405-NORMALIZE-ONE-FIELD THRU 405-EXIT.
045900     MOVE WS-NORM-FIELD TO REL-OUT-ANNOT-TBL(NORM-SUB).
046000 410-EXIT.
046100     EXIT.
046200
046300****** C4 - HAS THIS EXACT RELATIONSHIP (ALL 17 COLUMNS, BEFORE
046400****** REL_TYPE IS UPPER-CASED) ALREADY BEEN WRITTEN THIS RUN.
046500 450-DUPLICATE-CHECK.
046600     MOVE "N" TO DUP-FOUND-SW.
046700     IF WS-DUP-COUNT > 0
046800         PERFORM 455-SCAN-DUP-TABLE THRU 455-EXIT
046900             VARYING DUP-IDX FROM 1 BY 1
047000             UNTIL DUP-IDX > WS-DUP-COUNT OR DUP-FOUND
047100     END-IF.
047200     IF NOT DUP-FOUND
047300         IF WS-DUP-COUNT < 20000
047400             ADD 1 TO WS-DUP-COUNT
047500             MOVE REL-OUT-FIELDS TO WS-DUP-ENTRY(WS-DUP-COUNT)
047600         ELSE
047700             IF NOT DUP-TABLE-IS-FULL
047800                 MOVE "Y" TO DUP-TABLE-FULL-SW
047900                 MOVE "DUP TABLE FULL - NO FURTHER ." TO
048000                     RN-SYSOUT-TAG
048100                 MOVE "CHECKING DONE THIS RUN . . ." TO
048200                     RN-SYSOUT-DETAIL
048300                 WRITE SYSOUT-REC FROM RN-SYSOUT-REC
048400             END-IF
048500         END-IF
048600     END-IF.
048700 450-EXIT.
048800     EXIT.
048900
049000 455-SCAN-DUP-TABLE.
049100     IF WS-DUP-ENTRY(DUP-IDX) = REL-OUT-FIELDS
049200         MOVE "Y" TO DUP-FOUND-SW
049300     END-IF.
049400 455-EXIT.
049500     EXIT.
049600
049700****** C5 - FOLD REL_TYPE TO UPPER CASE.  RUNS AFTER THE
049800****** DUPLICATE CHECK - SEE REMARKS AND THE 08/19/02 CHANGE.
049900 460-UPCASE-REL-TYPE.
050000     INSPECT REL-OUT-REL-TYPE CONVERTING
050100         "abcdefghijklmnopqrstuvwxyz" TO
050200         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
050300 460-EXIT.
050400     EXIT.
050500
050600****** C6 - THE TWELVE-BYTE TEXT ID IS RIGHT-JUSTIFIED AND
050700****** ZERO-FILLED SO THE REDEFINE BELOW IS A VALID PIC 9(12).
050800 470-CONVERT-ONE-ID.
050900     MOVE WS-ID-SRC-TEXT TO WS-ID-CONV-RJ.
051000     INSPECT WS-ID-CONV-RJ REPLACING LEADING SPACE BY ZERO.
051100 470-EXIT.
051200     EXIT.
051300
051400****** C2 - SAME TECHNIQUE FOR REF_COUNT.  AN ALL-SPACE SOURCE
051500****** FIELD COMES OUT 0000 - THE DEFAULT THE SPEC CALLS FOR.
051600 475-CONVERT-REF-COUNT.
051700     MOVE WS-REFCNT-SRC-TEXT TO WS-REFCNT-CONV-RJ.
051800     INSPECT WS-REFCNT-CONV-RJ REPLACING LEADING SPACE BY ZERO.
051900 475-EXIT.
052000     EXIT.
052100
052200****** BUILD THE ACTUAL "|" - DELIMITED TEXT LINE FROM REL-OUT-FIELDS'
052300****** 17 COLUMNS BEFORE WRITING IT - SEE THE 11/14/07 CHANGE-LOG
052400****** ENTRY AND THE REL-OUT-TEXT-LINE REMARKS IN RNRELOUT.
052500 480-WRITE-RELOUT-REC.
052600     STRING REL-OUT-MSRC-ID      DELIMITED BY SIZE
052700            "|"                  DELIMITED BY SIZE
052800            REL-OUT-START-ID     DELIMITED BY SIZE
052900            "|"                  DELIMITED BY SIZE
053000            REL-OUT-REL-TYPE     DELIMITED BY SIZE
053100            "|"                  DELIMITED BY SIZE
053200            REL-OUT-EFFECT       DELIMITED BY SIZE
053300            "|"                  DELIMITED BY SIZE
053400            REL-OUT-MECHANISM    DELIMITED BY SIZE
053500            "|"                  DELIMITED BY SIZE
053600            REL-OUT-REF-COUNT    DELIMITED BY SIZE
053700            "|"                  DELIMITED BY SIZE
053800            REL-OUT-END-ID       DELIMITED BY SIZE
053900            "|"                  DELIMITED BY SIZE
054000            REL-OUT-ANNOT-TBL(1) DELIMITED BY SIZE
054100            "|"                  DELIMITED BY SIZE
054200            REL-OUT-ANNOT-TBL(2) DELIMITED BY SIZE
054300            "|"                  DELIMITED BY SIZE
054400            REL-OUT-ANNOT-TBL(3) DELIMITED BY SIZE
054500            "|"                  DELIMITED BY SIZE
054600            REL-OUT-ANNOT-TBL(4) DELIMITED BY SIZE
054700            "|"                  DELIMITED BY SIZE
054800            REL-OUT-ANNOT-TBL(5) DELIMITED BY SIZE
054900            "|"                  DELIMITED BY SIZE
055000            REL-OUT-ANNOT-TBL(6) DELIMITED BY SIZE
055100            "|"                  DELIMITED BY SIZE
055200            REL-OUT-ANNOT-TBL(7) DELIMITED BY SIZE
055300            "|"                  DELIMITED BY SIZE
055400            REL-OUT-ANNOT-TBL(8) DELIMITED BY SIZE
055500            "|"                  DELIMITED BY SIZE
055600            REL-OUT-NCT-ID       DELIMITED BY SIZE
055700            "|"                  DELIMITED BY SIZE
055800            REL-OUT-PHASE        DELIMITED BY SIZE
055900         INTO REL-OUT-TEXT-LINE.
056000
056100     WRITE REL-OUT-BUF FROM REL-OUT-TEXT-LINE.                    111407RD
056200     ADD 1 TO RECORDS-WRITTEN.
056300 480-EXIT.
056400     EXIT.
056500
056600 500-WRITE-RELATIONS-HDR.
056700     WRITE RELHDR-BUF FROM REL-OUT-HEADER-TEXT.
056800     WRITE REL-OUT-BUF FROM REL-OUT-HEADER-TEXT.
056900 500-EXIT.
057000     EXIT.
057100
057200 800-OPEN-FILES.
057300     OPEN INPUT DIRPRC, BIDPRC, ATTPRC.
057400     OPEN OUTPUT RELOUT, RELHDR, SYSOUT.
057500 800-EXIT.
057600     EXIT.
057700
057800 850-CLOSE-FILES.
057900     CLOSE DIRPRC, BIDPRC, ATTPRC, RELOUT, RELHDR, SYSOUT.
058000 850-EXIT.
058100     EXIT.
058200
058300 900-READ-DIRPRC.
058400     READ DIRPRC
058500         AT END MOVE "N" TO DIR-MORE-SW
058600         GO TO 900-EXIT
058700     END-READ.
058800     ADD 1 TO DIR-RECORDS-READ.
058900 900-EXIT.
059000     EXIT.
059100
059200 920-READ-BIDPRC.
059300     READ BIDPRC
059400         AT END MOVE "N" TO BID-MORE-SW
059500         GO TO 920-EXIT
059600     END-READ.
059700     ADD 1 TO BID-RECORDS-READ.
059800 920-EXIT.
059900     EXIT.
060000
060100 940-READ-ATTPRC.
060200     READ ATTPRC
060300         AT END MOVE "N" TO ATT-MORE-SW
060400         GO TO 940-EXIT
060500     END-READ.
060600     ADD 1 TO ATT-RECORDS-READ.
060700 940-EXIT.
060800     EXIT.
060900
061000 999-CLEANUP.
061100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
061200     MOVE DIR-RECORDS-READ TO WS-DIR-READ-ED.
061300     MOVE BID-RECORDS-READ TO WS-BID-READ-ED.
061400     MOVE ATT-RECORDS-READ TO WS-ATT-READ-ED.
061500     MOVE RECORDS-WRITTEN TO WS-WRITTEN-ED.
061600     MOVE RECORDS-DUPLICATE TO WS-DUPLICATE-ED.
061700
061800     MOVE "DIRECTIONAL RECORDS READ . . ." TO RN-SYSOUT-TAG.
061900     MOVE WS-DIR-READ-ED TO RN-SYSOUT-DETAIL.
062000     WRITE SYSOUT-REC FROM RN-SYSOUT-REC.
062100     DISPLAY "** DIRECTIONAL RECORDS READ **".
062200     DISPLAY WS-DIR-READ-ED.
062300
062400     MOVE "BIDIRECTIONAL RECORDS READ . ." TO RN-SYSOUT-TAG.
062500     MOVE WS-BID-READ-ED TO RN-SYSOUT-DETAIL.
062600     WRITE SYSOUT-REC FROM RN-SYSOUT-REC.
062700     DISPLAY "** BIDIRECTIONAL RECORDS READ **".
062800     DISPLAY WS-BID-READ-ED.
062900
063000     MOVE "ATTRIBUTE RECORDS READ . . . ." TO RN-SYSOUT-TAG.
063100     MOVE WS-ATT-READ-ED TO RN-SYSOUT-DETAIL.
063200     WRITE SYSOUT-REC FROM RN-SYSOUT-REC.
063300     DISPLAY "** ATTRIBUTE RECORDS READ **".
063400     DISPLAY WS-ATT-READ-ED.
063500
063600     MOVE "RELATIONSHIPS WRITTEN . . . ." TO RN-SYSOUT-TAG.
063700     MOVE WS-WRITTEN-ED TO RN-SYSOUT-DETAIL.
063800     WRITE SYSOUT-REC FROM RN-SYSOUT-REC.
063900     DISPLAY "** RELATIONSHIPS WRITTEN **".
064000     DISPLAY WS-WRITTEN-ED.
064100
064200     MOVE "DUPLICATES DROPPED . . . . . ." TO RN-SYSOUT-TAG.
064300     MOVE WS-DUPLICATE-ED TO RN-SYSOUT-DETAIL.
064400     WRITE SYSOUT-REC FROM RN-SYSOUT-REC.
064500     DISPLAY "** DUPLICATES DROPPED **".
064600     DISPLAY WS-DUPLICATE-ED.
064700
064800     DISPLAY "******** NORMAL END OF JOB RNPRCCAT ********".
064900 999-EXIT.
065000     EXIT.
