000100******************************************************************
000200* RECORD LAYOUT FOR NODE-RAW EXTRACT                             *
000300*        COPYBOOK     RNNODRAW                                   *
000400*        USED BY      RNPRCNOD                                   *
000500*        SOURCE       RESNET NODE EXTRACT                        *
000600*        FORMAT       "|" - DELIMITED, ONE REC PER LINE,         *
000700*                      NO HEADER ROW ON THE RAW EXTRACT          *
000800******************************************************************
000900 01  NOD-RAW-LINE                    PIC X(150).
001000
001100 01  NOD-RAW-FIELDS.
001200     05  NOD-RAW-ID                  PIC X(12).
001300     05  NOD-RAW-NAME                PIC X(60).
001400     05  NOD-RAW-LABEL               PIC X(30).
001500     05  FILLER                      PIC X(48).
001600******************************************************************
001700* THE NUMBER OF FIELDS DESCRIBED BY THIS LAYOUT IS 3             *
001800******************************************************************
