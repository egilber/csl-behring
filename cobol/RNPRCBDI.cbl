000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300******************************************************************
000400 PROGRAM-ID.  RNPRCBDI.
000500 AUTHOR. JON SAYLES.
000600 INSTALLATION. COBOL DEV Center.
000700 DATE-WRITTEN. 03/09/96.
000800 DATE-COMPILED. 03/09/96.
000900 SECURITY. NON-CONFIDENTIAL.
001000
001100******************************************************************
001200*REMARKS.
001300*
001400*          THIS PROGRAM IS STEP 2 OF THE RESNET KNOWLEDGE-GRAPH
001500*          BULK-LOAD PREP RUN.  IT CLEANS THE RAW BIDIRECTIONAL
001600*          RELATIONSHIP EXTRACT.  UNLIKE THE DIRECTIONAL EXTRACT,
001700*          THIS ONE DOES NOT CARRY START-ID/END-ID AS SEPARATE
001800*          COLUMNS - THE UPSTREAM PULL PACKS BOTH NODE IDS INTO
001900*          ONE "INOUTKEY" FIELD SHAPED LIKE  [id1, id2]  AND
002000*          LEAVES THE REAL START/END-ID SLOTS BLANK.  THIS STEP
002100*          CRACKS INOUTKEY OPEN AND BUILDS THE REAL IDS.
002200*
002300******************************************************************
002400
002500         INPUT FILE              -   RESNET.BIDIRECTIONAL.RAW
002600
002700         OUTPUT FILE PRODUCED    -   RESNET.BIDIRECTIONAL.PROCD
002800
002900         DUMP FILE               -   SYSOUT
003000
003100******************************************************************
003200*CHANGE-LOG.
003300* 03/09/96 JS  0000  ORIGINAL PROGRAM - SECOND STEP OF THE RESNET
003400*                    BULK-LOAD PREP RUN.
003500* 09/17/96 JS  0058  INOUTKEY SOMETIMES ARRIVES WITH A SPACE
003600*                    AFTER THE COMMA ("[id1, id2]") - TRIM BOTH
003700*                    HALVES AFTER THE SPLIT INSTEAD OF JUST THE
003800*                    SECOND ONE.
003900* 11/09/98 JS  1099  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD,
004000*                    NO CHANGE REQUIRED.  SIGNED OFF.
004100* 02/11/03 RD  1611  RELATIONSHIP COLUMN IS A SECONDARY, LESS
004200*                    RELIABLE DESCRIPTOR OF THE SAME LINK AS
004300*                    REL-TYPE - CONFIRMED WITH THE GRAPH TEAM IT
004400*                    IS SAFE TO DROP RATHER THAN CARRY FORWARD.
004500******************************************************************
004600
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-390.
005000 OBJECT-COMPUTER. IBM-390.
005100 SPECIAL-NAMES.
005200     C01 IS NEXT-PAGE.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT SYSOUT
005700     ASSIGN TO UT-S-SYSOUT
005800       ORGANIZATION IS SEQUENTIAL.
005900
006000     SELECT BIDRAW
006100     ASSIGN TO UT-S-BIDRAW
006200       ACCESS MODE IS SEQUENTIAL
006300       FILE STATUS IS IFCODE.
006400
006500     SELECT BIDPRC
006600     ASSIGN TO UT-S-BIDPRC
006700       ACCESS MODE IS SEQUENTIAL
006800       FILE STATUS IS OFCODE.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  SYSOUT
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD
007500     RECORD CONTAINS 80 CHARACTERS
007600     BLOCK CONTAINS 0 RECORDS
007700     DATA RECORD IS SYSOUT-REC.
007800 01  SYSOUT-REC  PIC X(80).
007900
008000****** RAW EXTRACT FROM THE RESNET BIDIRECTIONAL-RELATIONSHIP PULL
008100****** ONE RECORD PER LINE, "|" DELIMITED, NO HEADER ROW
008200 FD  BIDRAW
008300     RECORDING MODE IS V
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 20 TO 550 CHARACTERS
008600     DATA RECORD IS BID-RAW-LINE.
008700 COPY RNBIDRAW.
008800
008900****** CLEANED BIDIRECTIONAL WORK FILE - INPUT TO RNPRCCAT
009000 FD  BIDPRC
009100     RECORDING MODE IS V
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 20 TO 400 CHARACTERS
009400     DATA RECORD IS BID-PRC-LINE.
009500 COPY RNBIDPRC.
009600
009700 WORKING-STORAGE SECTION.
009800
009900 01  FILE-STATUS-CODES.
010000     05  IFCODE                  PIC X(2).
010100         88 CODE-READ     VALUE SPACES.
010200         88 NO-MORE-DATA  VALUE "10".
010300     05  OFCODE                  PIC X(2).
010400         88 CODE-WRITE    VALUE SPACES.
010500
010600 COPY RNAUDIT.
010700
010800 77  WS-DATE                     PIC 9(6).
010900 77  WS-OUT-LINE-LTH             PIC S9(4) COMP.
011000
011100 01  FLAGS-AND-SWITCHES.
011200     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
011300         88 NO-MORE-DATA-RECS VALUE "N".
011400
011500 01  COUNTERS-AND-ACCUMULATORS.
011600     05 RECORDS-READ             PIC 9(9) COMP.
011700     05 RECORDS-WRITTEN          PIC 9(9) COMP.
011800
011900 01  WS-COUNTS-DISPLAY.
012000     05  WS-RECORDS-READ-ED      PIC ZZZZZZZZ9.
012100     05  WS-RECORDS-WRITTEN-ED   PIC ZZZZZZZZ9.
012200
012300* WS-ID-TEXT - PLAIN, LEFT-JUSTIFIED WORK FIELD.  THE IDS END UP
012400* AS TEXT AFTER THE INOUTKEY SPLIT AND ARE CARRIED FORWARD THAT
012500* WAY - SEE WS-xxx-ID-VCHK BELOW FOR THE NUMERIC-TEST COPY.
012600 01  WS-MSRC-ID-TEXT              PIC X(12).
012700 01  WS-START-ID-TEXT             PIC X(12).
012800 01  WS-END-ID-TEXT               PIC X(12).
012900
013000* WS-ID-VCHK/WS-ID-NUM PAIRS - A RIGHT-JUSTIFIED, ZERO-FILLED
013100* COPY OF EACH ID (SAME TECHNIQUE AS RNPRCDIR) SO THE REDEFINE IS
013200* A VALID PIC 9(12) FOR THE NUMERIC TEST - A LEFT-JUSTIFIED,
013300* BLANK-PADDED FIELD IS NOT.
013400 01  WS-MSRC-ID-VCHK.
013500     05  WS-MSRC-ID-RJ            PIC X(12) JUSTIFIED RIGHT.
013600 01  WS-MSRC-ID-NUM REDEFINES WS-MSRC-ID-VCHK.
013700     05  WS-MSRC-ID-DISP          PIC 9(12).
013800
013900 01  WS-START-ID-VCHK.
014000     05  WS-START-ID-RJ           PIC X(12) JUSTIFIED RIGHT.
014100 01  WS-START-ID-NUM REDEFINES WS-START-ID-VCHK.
014200     05  WS-START-ID-DISP         PIC 9(12).
014300
014400 01  WS-END-ID-VCHK.
014500     05  WS-END-ID-RJ             PIC X(12) JUSTIFIED RIGHT.
014600 01  WS-END-ID-NUM REDEFINES WS-END-ID-VCHK.
014700     05  WS-END-ID-DISP           PIC 9(12).
014800
014900 77  WS-SIG-LTH                    PIC S9(4) COMP.
015000 77  ANNOT-SUB                     PIC S9(4) COMP.
015100
015200* INOUTKEY-SPLIT WORK AREA.  WS-KEY-CHARS GIVES US A CHARACTER-
015300* BY-CHARACTER VIEW OF THE "[id1, id2]" FIELD SO WE CAN STRIP
015400* THE BRACKETS BY HAND (UNSTRING'S DELIMITER LIST DOES NOT GIVE
015500* US A CLEAN WAY TO DROP A LEADING/TRAILING LITERAL CHARACTER).
015600 01  WS-INOUTKEY-WORK             PIC X(30).
015700 01  WS-INOUTKEY-CHARS REDEFINES WS-INOUTKEY-WORK.
015800     05  WS-KEY-CHAR OCCURS 30 TIMES PIC X(1).
015900 77  WS-KEY-SUB                   PIC S9(4) COMP.
016000 77  WS-KEY-OUT-SUB               PIC S9(4) COMP.
016100 01  WS-STRIPPED-KEY              PIC X(30) VALUE SPACES.
016200
016300 PROCEDURE DIVISION.
016400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
016500     PERFORM 100-MAINLINE THRU 100-EXIT
016600             UNTIL NO-MORE-DATA-RECS.
016700     PERFORM 999-CLEANUP THRU 999-EXIT.
016800     MOVE ZERO TO RETURN-CODE.
016900     GOBACK.
017000
017100 000-HOUSEKEEPING.
017200     DISPLAY "******** BEGIN JOB RNPRCBDI ********".
017300     ACCEPT WS-DATE FROM DATE.
017400     INITIALIZE COUNTERS-AND-ACCUMULATORS.
017500     PERFORM 800-OPEN-FILES THRU 800-EXIT.
017600     PERFORM 900-READ-BIDRAW THRU 900-EXIT.
017700 000-EXIT.
017800     EXIT.
017900
018000 100-MAINLINE.
018100     PERFORM 300-SPLIT-INOUTKEY THRU 300-EXIT.
018200     PERFORM 350-CLEAN-BIDIRECTIONAL-REC THRU 350-EXIT.
018300     PERFORM 700-WRITE-BIDPRC THRU 700-EXIT.
018400     PERFORM 900-READ-BIDRAW THRU 900-EXIT.
018500 100-EXIT.
018600     EXIT.
018700
018800****** B1 - STRIP "[" AND "]" FROM INOUTKEY, SPLIT AT THE COMMA,
018900****** TRIM BOTH HALVES.  FIRST HALF IS START-ID, SECOND IS END-ID.
019000 300-SPLIT-INOUTKEY.
019100     MOVE BID-RAW-INOUTKEY TO WS-INOUTKEY-WORK.
019200     MOVE SPACES TO WS-STRIPPED-KEY.
019300     MOVE 0 TO WS-KEY-OUT-SUB.
019400     PERFORM 310-COPY-KEY-CHAR THRU 310-EXIT
019500         VARYING WS-KEY-SUB FROM 1 BY 1 UNTIL WS-KEY-SUB > 30.
019600
019700     UNSTRING WS-STRIPPED-KEY DELIMITED BY ","
019800         INTO WS-START-ID-TEXT
019900              WS-END-ID-TEXT.
020000
020100     MOVE 12 TO WS-OUT-LINE-LTH.
020200     CALL "RNTRIM" USING WS-START-ID-TEXT, WS-OUT-LINE-LTH,       091796JS
020300                          WS-SIG-LTH.
020400     CALL "RNTRIM" USING WS-END-ID-TEXT, WS-OUT-LINE-LTH,
020500                          WS-SIG-LTH.
020600
020700     MOVE WS-START-ID-TEXT TO WS-START-ID-RJ.
020800     INSPECT WS-START-ID-RJ REPLACING LEADING SPACE BY ZERO.
020900     MOVE WS-END-ID-TEXT TO WS-END-ID-RJ.
021000     INSPECT WS-END-ID-RJ REPLACING LEADING SPACE BY ZERO.
021100
021200     IF WS-START-ID-DISP NOT NUMERIC
021300         MOVE "BAD START_ID - NOT NUMERIC .." TO RN-SYSOUT-TAG
021400         MOVE WS-START-ID-TEXT TO RN-SYSOUT-DETAIL
021500         WRITE SYSOUT-REC FROM RN-SYSOUT-REC
021600     END-IF.
021700     IF WS-END-ID-DISP NOT NUMERIC
021800         MOVE "BAD END_ID - NOT NUMERIC . . ." TO RN-SYSOUT-TAG
021900         MOVE WS-END-ID-TEXT TO RN-SYSOUT-DETAIL
022000         WRITE SYSOUT-REC FROM RN-SYSOUT-REC
022100     END-IF.
022200 300-EXIT.
022300     EXIT.
022400
022500****** COPY EVERY CHARACTER OF INOUTKEY EXCEPT "[" AND "]" INTO
022600****** WS-STRIPPED-KEY, LEFT-JUSTIFIED.
022700 310-COPY-KEY-CHAR.
022800     IF WS-KEY-CHAR(WS-KEY-SUB) = "[" OR "]"
022900         GO TO 310-EXIT.
023000     ADD 1 TO WS-KEY-OUT-SUB.
023100     MOVE WS-KEY-CHAR(WS-KEY-SUB)
023200         TO WS-STRIPPED-KEY(WS-KEY-OUT-SUB : 1).
023300 310-EXIT.
023400     EXIT.
023500
023600****** B2/B3 - DROP INOUTKEY/ID2/RELATIONSHIP (NEVER MOVED
023700****** FORWARD TO BID-PRC-FIELDS), TRIM EVERY REMAINING TEXT FIELD
023800 350-CLEAN-BIDIRECTIONAL-REC.
023900     MOVE BID-RAW-MSRC-ID TO WS-MSRC-ID-TEXT.
024000     MOVE 12 TO WS-OUT-LINE-LTH.
024100     CALL "RNTRIM" USING WS-MSRC-ID-TEXT, WS-OUT-LINE-LTH,
024200                          WS-SIG-LTH.
024300     MOVE WS-MSRC-ID-TEXT TO WS-MSRC-ID-RJ.
024400     INSPECT WS-MSRC-ID-RJ REPLACING LEADING SPACE BY ZERO.
024500     IF WS-MSRC-ID-DISP NOT NUMERIC
024600         MOVE "BAD MSRC_ID - NOT NUMERIC . ." TO RN-SYSOUT-TAG
024700         MOVE WS-MSRC-ID-TEXT TO RN-SYSOUT-DETAIL
024800         WRITE SYSOUT-REC FROM RN-SYSOUT-REC
024900     END-IF.
025000     MOVE WS-MSRC-ID-TEXT TO BID-RAW-MSRC-ID.
025100
025200     MOVE 30 TO WS-OUT-LINE-LTH.
025300     CALL "RNTRIM" USING BID-RAW-REL-TYPE, WS-OUT-LINE-LTH,
025400                          WS-SIG-LTH.
025500     CALL "RNTRIM" USING BID-RAW-EFFECT, WS-OUT-LINE-LTH,
025600                          WS-SIG-LTH.
025700     CALL "RNTRIM" USING BID-RAW-MECHANISM, WS-OUT-LINE-LTH,
025800                          WS-SIG-LTH.
025900
026000     PERFORM 360-TRIM-ANNOTATION THRU 360-EXIT
026100         VARYING ANNOT-SUB FROM 1 BY 1 UNTIL ANNOT-SUB > 8.
026200 350-EXIT.
026300     EXIT.
026400
026500 360-TRIM-ANNOTATION.
026600     MOVE 30 TO WS-OUT-LINE-LTH.
026700     CALL "RNTRIM" USING BID-RAW-ANNOT-TBL(ANNOT-SUB),
026800                          WS-OUT-LINE-LTH,
026900                          WS-SIG-LTH.
027000 360-EXIT.
027100     EXIT.
027200
027300 700-WRITE-BIDPRC.
027400     MOVE BID-RAW-MSRC-ID      TO BID-PRC-MSRC-ID.
027500     MOVE WS-START-ID-TEXT     TO BID-PRC-START-ID.
027600     MOVE BID-RAW-REL-TYPE     TO BID-PRC-REL-TYPE.
027700     MOVE BID-RAW-EFFECT       TO BID-PRC-EFFECT.
027800     MOVE BID-RAW-MECHANISM    TO BID-PRC-MECHANISM.
027900     MOVE BID-RAW-REF-COUNT    TO BID-PRC-REF-COUNT.
028000     MOVE WS-END-ID-TEXT       TO BID-PRC-END-ID.
028100     MOVE BID-RAW-ANNOTATIONS  TO BID-PRC-ANNOTATIONS.
028200
028300     WRITE BID-PRC-LINE FROM BID-PRC-FIELDS.
028400     ADD 1 TO RECORDS-WRITTEN.
028500 700-EXIT.
028600     EXIT.
028700
028800 800-OPEN-FILES.
028900     OPEN INPUT BIDRAW.
029000     OPEN OUTPUT BIDPRC, SYSOUT.
029100 800-EXIT.
029200     EXIT.
029300
029400 850-CLOSE-FILES.
029500     CLOSE BIDRAW, BIDPRC, SYSOUT.
029600 850-EXIT.
029700     EXIT.
029800
029900 900-READ-BIDRAW.
030000     READ BIDRAW
030100         AT END MOVE "N" TO MORE-DATA-SW
030200         GO TO 900-EXIT
030300     END-READ.
030400     ADD 1 TO RECORDS-READ.
030500****** D1 - SPLIT THE RAW LINE INTO ITS 18 PIPE-DELIMITED FIELDS
030600     UNSTRING BID-RAW-LINE DELIMITED BY "|"
030700         INTO BID-RAW-MSRC-ID
030800              BID-RAW-START-ID-RAW
030900              BID-RAW-INOUTKEY
031000              BID-RAW-REL-TYPE
031100              BID-RAW-RELATIONSHIP                                021103RD
031200              BID-RAW-EFFECT
031300              BID-RAW-MECHANISM
031400              BID-RAW-REF-COUNT
031500              BID-RAW-END-ID-RAW
031600              BID-RAW-ID2
031700              BID-RAW-ANNOT-TBL(1)
031800              BID-RAW-ANNOT-TBL(2)
031900              BID-RAW-ANNOT-TBL(3)
032000              BID-RAW-ANNOT-TBL(4)
032100              BID-RAW-ANNOT-TBL(5)
032200              BID-RAW-ANNOT-TBL(6)
032300              BID-RAW-ANNOT-TBL(7)
032400              BID-RAW-ANNOT-TBL(8).
032500 900-EXIT.
032600     EXIT.
032700
032800 999-CLEANUP.
032900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
033000     MOVE RECORDS-READ TO WS-RECORDS-READ-ED.
033100     MOVE RECORDS-WRITTEN TO WS-RECORDS-WRITTEN-ED.
033200
033300     MOVE "RECORDS READ  . . . . . . . ." TO RN-SYSOUT-TAG.
033400     MOVE WS-RECORDS-READ-ED TO RN-SYSOUT-DETAIL.
033500     WRITE SYSOUT-REC FROM RN-SYSOUT-REC.
033600     DISPLAY "** RECORDS READ **".
033700     DISPLAY WS-RECORDS-READ-ED.
033800
033900     MOVE "RECORDS WRITTEN  . . . . . ." TO RN-SYSOUT-TAG.
034000     MOVE WS-RECORDS-WRITTEN-ED TO RN-SYSOUT-DETAIL.
034100     WRITE SYSOUT-REC FROM RN-SYSOUT-REC.
034200     DISPLAY "** RECORDS WRITTEN **".
034300     DISPLAY WS-RECORDS-WRITTEN-ED.
034400
034500     DISPLAY "******** NORMAL END OF JOB RNPRCBDI ********".
034600 999-EXIT.
034700     EXIT.
