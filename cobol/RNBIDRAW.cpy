000100******************************************************************
000200* RECORD LAYOUT FOR BIDIRECTIONAL-REL-RAW EXTRACT                *
000300*        COPYBOOK     RNBIDRAW                                   *
000400*        USED BY      RNPRCBDI                                   *
000500*        SOURCE       RESNET BIDIRECTIONAL RELATIONSHIP EXTRACT  *
000600*        FORMAT       "|" - DELIMITED, ONE REC PER LINE,         *
000700*                      NO HEADER ROW ON THE RAW EXTRACT          *
000800******************************************************************
000900* THIS EXTRACT CARRIES START/END NODE IDS PACKED TOGETHER IN     *
001000* ONE COMPOSITE FIELD (INOUTKEY) OF THE FORM  "[id1, id2]" .     *
001100* RNPRCBDI SPLITS INOUTKEY INTO THE SEPARATE START/END IDS.      *
001200* THE START-ID-RAW AND END-ID-RAW SLOTS BELOW ARE CARRIED OVER   *
001300* FROM THE DIRECTIONAL LAYOUT BUT ARE BLANK ON THIS EXTRACT.     *
001400******************************************************************
001500 01  BID-RAW-LINE                    PIC X(550).
001600
001700 01  BID-RAW-FIELDS.
001800     05  BID-RAW-MSRC-ID             PIC X(12).
001900     05  BID-RAW-START-ID-RAW        PIC X(12).
002000     05  BID-RAW-INOUTKEY            PIC X(30).
002100     05  BID-RAW-REL-TYPE            PIC X(30).
002200     05  BID-RAW-RELATIONSHIP        PIC X(30).
002300****** RELATIONSHIP IS A SECONDARY DESCRIPTOR - DISCARDED
002400     05  BID-RAW-EFFECT              PIC X(30).
002500     05  BID-RAW-MECHANISM           PIC X(30).
002600     05  BID-RAW-REF-COUNT           PIC X(04).
002700     05  BID-RAW-END-ID-RAW          PIC X(12).
002800     05  BID-RAW-ID2                 PIC X(12).
002900****** ID2 IS A DUPLICATE ID ON THIS EXTRACT - DISCARDED
003000     05  BID-RAW-ANNOTATIONS.
003100         10  BID-RAW-ANNOT-TBL OCCURS 8 TIMES
003200                               INDEXED BY BID-ANNOT-IDX
003300                               PIC X(30).
003400****** THE 8 ANNOTATIONS RUN, IN ORDER -
003500******   BIOMARKERTYPE, CELLLINENAME, CELLTYPE, CHANGETYPE,
003600******   ORGAN, ORGANISM, QUANTITATIVETYPE, TISSUE
003700     05  FILLER                      PIC X(38).
003800******************************************************************
003900* THE NUMBER OF FIELDS DESCRIBED BY THIS LAYOUT IS 18            *
004000* (THIS EXTRACT CARRIES NO NCT-ID / PHASE FIELDS)                *
004100******************************************************************
