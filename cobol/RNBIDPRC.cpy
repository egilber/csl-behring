000100******************************************************************
000200* RECORD LAYOUT FOR THE PROCESSED-BIDIRECTIONAL WORK FILE        *
000300*        COPYBOOK     RNBIDPRC                                   *
000400*        WRITTEN BY   RNPRCBDI                                   *
000500*        READ BY      RNPRCCAT                                   *
000600*        FORMAT       "|" - DELIMITED, NO HEADER ROW              *
000700******************************************************************
000800* INOUTKEY HAS ALREADY BEEN SPLIT INTO START-ID/END-ID AND       *
000900* INOUTKEY, ID2 AND RELATIONSHIP HAVE BEEN DROPPED.  THIS        *
001000* LAYOUT HAS NO NCT-ID / PHASE SLOT - RNPRCCAT DEFAULTS THOSE    *
001100* TO "_" WHEN IT MAPS THIS RECORD INTO RELATIONSHIP-OUT.         *
001200******************************************************************
001300 01  BID-PRC-LINE                    PIC X(400).
001400
001500 01  BID-PRC-FIELDS.
001600     05  BID-PRC-MSRC-ID             PIC X(12).
001700     05  BID-PRC-START-ID            PIC X(12).
001800     05  BID-PRC-REL-TYPE            PIC X(30).
001900     05  BID-PRC-EFFECT              PIC X(30).
002000     05  BID-PRC-MECHANISM           PIC X(30).
002100     05  BID-PRC-REF-COUNT           PIC X(04).
002200     05  BID-PRC-END-ID              PIC X(12).
002300     05  BID-PRC-ANNOTATIONS.
002400         10  BID-PRC-ANNOT-TBL OCCURS 8 TIMES
002500                               INDEXED BY BID-PRC-ANNOT-IDX
002600                               PIC X(30).
002700     05  FILLER                      PIC X(30).
002800******************************************************************
002900* THE NUMBER OF FIELDS DESCRIBED BY THIS LAYOUT IS 15            *
003000******************************************************************
