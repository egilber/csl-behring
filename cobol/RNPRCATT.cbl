000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300******************************************************************
000400 PROGRAM-ID.  RNPRCATT.
000500 AUTHOR. JON SAYLES.
000600 INSTALLATION. COBOL DEV Center.
000700 DATE-WRITTEN. 03/16/96.
000800 DATE-COMPILED. 03/16/96.
000900 SECURITY. NON-CONFIDENTIAL.
001000
001100******************************************************************
001200*REMARKS.
001300*
001400*          THIS PROGRAM IS STEP 3 OF THE RESNET KNOWLEDGE-GRAPH
001500*          BULK-LOAD PREP RUN.  IT CLEANS THE RAW NODE-ATTRIBUTE
001600*          LINK EXTRACT.  THIS EXTRACT HAS NO ANNOTATION COLUMNS
001700*          AND NO DEFAULTING RULES - A RECORD IS EITHER COMPLETE
001800*          OR IT IS THROWN OUT.  THE GRAPH TEAM WOULD RATHER LOSE
001900*          A HANDFUL OF INCOMPLETE ATTRIBUTE LINKS THAN HAVE THE
002000*          LOADER CHOKE ON A BLANK COLUMN HALFWAY THROUGH THE RUN.
002100*
002200******************************************************************
002300
002400         INPUT FILE              -   RESNET.ATTRIBUTE.RAW
002500
002600         OUTPUT FILE PRODUCED    -   RESNET.ATTRIBUTE.PROCD
002700
002800         DUMP FILE               -   SYSOUT
002900
003000******************************************************************
003100*CHANGE-LOG.
003200* 03/16/96 JS  0000  ORIGINAL PROGRAM - THIRD STEP OF THE RESNET
003300*                    BULK-LOAD PREP RUN.
003400* 11/09/98 JS  1099  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD,
003500*                    NO CHANGE REQUIRED.  SIGNED OFF.
003600* 07/02/99 AK  1203  ADDED THE REJECTED-RECORDS COUNT TO THE
003700*                    SYSOUT AUDIT TRAIL - GRAPH TEAM COULD NOT
003800*                    TELL HOW MANY LINKS WERE BEING DROPPED.
003900******************************************************************
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 SPECIAL-NAMES.
004600     C01 IS NEXT-PAGE.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT SYSOUT
005100     ASSIGN TO UT-S-SYSOUT
005200       ORGANIZATION IS SEQUENTIAL.
005300
005400     SELECT ATTRAW
005500     ASSIGN TO UT-S-ATTRAW
005600       ACCESS MODE IS SEQUENTIAL
005700       FILE STATUS IS IFCODE.
005800
005900     SELECT ATTPRC
006000     ASSIGN TO UT-S-ATTPRC
006100       ACCESS MODE IS SEQUENTIAL
006200       FILE STATUS IS OFCODE.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  SYSOUT
006700     RECORDING MODE IS F
006800     LABEL RECORDS ARE STANDARD
006900     RECORD CONTAINS 80 CHARACTERS
007000     BLOCK CONTAINS 0 RECORDS
007100     DATA RECORD IS SYSOUT-REC.
007200 01  SYSOUT-REC  PIC X(80).
007300
007400****** RAW EXTRACT FROM THE RESNET ATTRIBUTE-LINK PULL
007500****** ONE RECORD PER LINE, "|" DELIMITED, NO HEADER ROW
007600 FD  ATTRAW
007700     RECORDING MODE IS V
007800     LABEL RECORDS ARE STANDARD
007900     RECORD CONTAINS 10 TO 150 CHARACTERS
008000     DATA RECORD IS ATT-RAW-LINE.
008100 COPY RNATTRAW.
008200
008300****** CLEANED ATTRIBUTE WORK FILE - INPUT TO RNPRCCAT
008400 FD  ATTPRC
008500     RECORDING MODE IS V
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 10 TO 120 CHARACTERS
008800     DATA RECORD IS ATT-PRC-LINE.
008900 COPY RNATTPRC.
009000
009100 WORKING-STORAGE SECTION.
009200
009300 01  FILE-STATUS-CODES.
009400     05  IFCODE                  PIC X(2).
009500         88 CODE-READ     VALUE SPACES.
009600         88 NO-MORE-DATA  VALUE "10".
009700     05  OFCODE                  PIC X(2).
009800         88 CODE-WRITE    VALUE SPACES.
009900
010000 COPY RNAUDIT.
010100
010200 77  WS-DATE                     PIC 9(6).
010300 77  WS-OUT-LINE-LTH             PIC S9(4) COMP.
010400
010500 01  FLAGS-AND-SWITCHES.
010600     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
010700         88 NO-MORE-DATA-RECS VALUE "N".
010800     05 REC-OK-SW                PIC X(01) VALUE "Y".
010900         88 REC-IS-OK         VALUE "Y".
011000         88 REC-IS-INCOMPLETE VALUE "N".
011100
011200 01  COUNTERS-AND-ACCUMULATORS.
011300     05 RECORDS-READ             PIC 9(9) COMP.
011400     05 RECORDS-WRITTEN          PIC 9(9) COMP.
011500     05 RECORDS-REJECTED         PIC 9(9) COMP.
011600
011700 01  WS-COUNTS-DISPLAY.
011800     05  WS-RECORDS-READ-ED      PIC ZZZZZZZZ9.
011900     05  WS-RECORDS-WRITTEN-ED   PIC ZZZZZZZZ9.
012000     05  WS-RECORDS-REJECTED-ED  PIC ZZZZZZZZ9.
012100
012200* WS-ID-TEXT - PLAIN, LEFT-JUSTIFIED WORK FIELD FOR EACH ID ONCE
012300* TRIMMED.  SEE WS-xxx-ID-VCHK BELOW FOR THE NUMERIC-TEST COPY.
012400 01  WS-START-ID-TEXT             PIC X(12).
012500 01  WS-END-ID-TEXT               PIC X(12).
012600 01  WS-MSRC-ID-TEXT              PIC X(12).
012700
012800* WS-ID-VCHK/WS-ID-NUM PAIRS - A RIGHT-JUSTIFIED, ZERO-FILLED
012900* COPY OF EACH ID (SAME TECHNIQUE AS RNPRCDIR/RNPRCBDI) SO THE
013000* REDEFINE IS A VALID PIC 9(12) FOR THE NUMERIC TEST - A LEFT-
013100* JUSTIFIED, BLANK-PADDED FIELD IS NOT.
013200 01  WS-START-ID-VCHK.
013300     05  WS-START-ID-RJ           PIC X(12) JUSTIFIED RIGHT.
013400 01  WS-START-ID-NUM REDEFINES WS-START-ID-VCHK.
013500     05  WS-START-ID-DISP         PIC 9(12).
013600
013700 01  WS-END-ID-VCHK.
013800     05  WS-END-ID-RJ             PIC X(12) JUSTIFIED RIGHT.
013900 01  WS-END-ID-NUM REDEFINES WS-END-ID-VCHK.
014000     05  WS-END-ID-DISP           PIC 9(12).
014100
014200 01  WS-MSRC-ID-VCHK.
014300     05  WS-MSRC-ID-RJ            PIC X(12) JUSTIFIED RIGHT.
014400 01  WS-MSRC-ID-NUM REDEFINES WS-MSRC-ID-VCHK.
014500     05  WS-MSRC-ID-DISP          PIC 9(12).
014600
014700 77  WS-SIG-LTH                    PIC S9(4) COMP.
014800
014900 PROCEDURE DIVISION.
015000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
015100     PERFORM 100-MAINLINE THRU 100-EXIT
015200             UNTIL NO-MORE-DATA-RECS.
015300     PERFORM 999-CLEANUP THRU 999-EXIT.
015400     MOVE ZERO TO RETURN-CODE.
015500     GOBACK.
015600
015700 000-HOUSEKEEPING.
015800     DISPLAY "******** BEGIN JOB RNPRCATT ********".
015900     ACCEPT WS-DATE FROM DATE.
016000     INITIALIZE COUNTERS-AND-ACCUMULATORS.
016100     PERFORM 800-OPEN-FILES THRU 800-EXIT.
016200     PERFORM 900-READ-ATTRAW THRU 900-EXIT.
016300 000-EXIT.
016400     EXIT.
016500
016600 100-MAINLINE.
016700     PERFORM 300-CLEAN-ATTRIBUTE-REC THRU 300-EXIT.
016800     PERFORM 310-CHECK-ATTRIBUTE-REC THRU 310-EXIT.
016900     IF REC-IS-OK
017000         PERFORM 700-WRITE-ATTPRC THRU 700-EXIT
017100     ELSE
017200         ADD 1 TO RECORDS-REJECTED
017300     END-IF.
017400     PERFORM 900-READ-ATTRAW THRU 900-EXIT.
017500 100-EXIT.
017600     EXIT.
017700
017800****** A1 - DROP ID2 (NEVER MOVED FORWARD), TRIM EVERY TEXT FIELD
017900 300-CLEAN-ATTRIBUTE-REC.
018000     MOVE ATT-RAW-MSRC-ID TO WS-MSRC-ID-TEXT.
018100     MOVE 12 TO WS-OUT-LINE-LTH.
018200     CALL "RNTRIM" USING WS-MSRC-ID-TEXT, WS-OUT-LINE-LTH,
018300                          WS-SIG-LTH.
018400     MOVE WS-MSRC-ID-TEXT TO ATT-RAW-MSRC-ID.
018500
018600     MOVE ATT-RAW-START-ID TO WS-START-ID-TEXT.
018700     MOVE 12 TO WS-OUT-LINE-LTH.
018800     CALL "RNTRIM" USING WS-START-ID-TEXT, WS-OUT-LINE-LTH,
018900                          WS-SIG-LTH.
019000     MOVE WS-START-ID-TEXT TO ATT-RAW-START-ID.
019100
019200     MOVE ATT-RAW-END-ID TO WS-END-ID-TEXT.
019300     MOVE 12 TO WS-OUT-LINE-LTH.
019400     CALL "RNTRIM" USING WS-END-ID-TEXT, WS-OUT-LINE-LTH,
019500                          WS-SIG-LTH.
019600     MOVE WS-END-ID-TEXT TO ATT-RAW-END-ID.
019700
019800     MOVE WS-MSRC-ID-TEXT TO WS-MSRC-ID-RJ.
019900     INSPECT WS-MSRC-ID-RJ REPLACING LEADING SPACE BY ZERO.
020000     MOVE WS-START-ID-TEXT TO WS-START-ID-RJ.
020100     INSPECT WS-START-ID-RJ REPLACING LEADING SPACE BY ZERO.
020200     MOVE WS-END-ID-TEXT TO WS-END-ID-RJ.
020300     INSPECT WS-END-ID-RJ REPLACING LEADING SPACE BY ZERO.
020400
020500     MOVE 30 TO WS-OUT-LINE-LTH.
020600     CALL "RNTRIM" USING ATT-RAW-REL-TYPE, WS-OUT-LINE-LTH,
020700                          WS-SIG-LTH.
020800 300-EXIT.
020900     EXIT.
021000
021100****** A2 - REJECT (SKIP, DO NOT WRITE) ANY RECORD WITH ANY
021200****** FIELD LEFT BLANK AFTER TRIMMING.  A3/A4 (NUMERIC IDS) ARE
021300****** CARRIED BY THE WS-xxx-ID-NUM REDEFINES ABOVE.
021400 310-CHECK-ATTRIBUTE-REC.
021500     MOVE "Y" TO REC-OK-SW.
021600     IF ATT-RAW-MSRC-ID = SPACES
021700        OR ATT-RAW-START-ID = SPACES
021800        OR ATT-RAW-REL-TYPE = SPACES
021900        OR ATT-RAW-END-ID = SPACES
022000         MOVE "N" TO REC-OK-SW
022100         MOVE "INCOMPLETE ATTRIBUTE REC . . " TO RN-SYSOUT-TAG
022200         MOVE ATT-RAW-MSRC-ID TO RN-SYSOUT-DETAIL
022300         WRITE SYSOUT-REC FROM RN-SYSOUT-REC
022400     END-IF.
022500
022600     IF REC-IS-OK
022700         IF WS-MSRC-ID-DISP NOT NUMERIC
022800            OR WS-START-ID-DISP NOT NUMERIC
022900            OR WS-END-ID-DISP NOT NUMERIC
023000             MOVE "N" TO REC-OK-SW
023100             MOVE "NON-NUMERIC ID ON ATTR REC . " TO RN-SYSOUT-TAG
023200             MOVE ATT-RAW-MSRC-ID TO RN-SYSOUT-DETAIL
023300             WRITE SYSOUT-REC FROM RN-SYSOUT-REC
023400         END-IF
023500     END-IF.
023600 310-EXIT.
023700     EXIT.
023800
023900 700-WRITE-ATTPRC.
024000     MOVE ATT-RAW-MSRC-ID     TO ATT-PRC-MSRC-ID.
024100     MOVE ATT-RAW-START-ID    TO ATT-PRC-START-ID.
024200     MOVE ATT-RAW-REL-TYPE    TO ATT-PRC-REL-TYPE.
024300     MOVE ATT-RAW-END-ID      TO ATT-PRC-END-ID.
024400
024500     WRITE ATT-PRC-LINE FROM ATT-PRC-FIELDS.
024600     ADD 1 TO RECORDS-WRITTEN.
024700 700-EXIT.
024800     EXIT.
024900
025000 800-OPEN-FILES.
025100     OPEN INPUT ATTRAW.
025200     OPEN OUTPUT ATTPRC, SYSOUT.
025300 800-EXIT.
025400     EXIT.
025500
025600 850-CLOSE-FILES.
025700     CLOSE ATTRAW, ATTPRC, SYSOUT.
025800 850-EXIT.
025900     EXIT.
026000
026100 900-READ-ATTRAW.
026200     READ ATTRAW
026300         AT END MOVE "N" TO MORE-DATA-SW
026400         GO TO 900-EXIT
026500     END-READ.
026600     ADD 1 TO RECORDS-READ.
026700     UNSTRING ATT-RAW-LINE DELIMITED BY "|"
026800         INTO ATT-RAW-MSRC-ID
026900              ATT-RAW-START-ID
027000              ATT-RAW-ID2
027100              ATT-RAW-REL-TYPE
027200              ATT-RAW-END-ID.
027300 900-EXIT.
027400     EXIT.
027500
027600 999-CLEANUP.
027700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
027800     MOVE RECORDS-READ TO WS-RECORDS-READ-ED.
027900     MOVE RECORDS-WRITTEN TO WS-RECORDS-WRITTEN-ED.
028000     MOVE RECORDS-REJECTED TO WS-RECORDS-REJECTED-ED.
028100
028200     MOVE "RECORDS READ  . . . . . . . ." TO RN-SYSOUT-TAG.
028300     MOVE WS-RECORDS-READ-ED TO RN-SYSOUT-DETAIL.
028400     WRITE SYSOUT-REC FROM RN-SYSOUT-REC.
028500     DISPLAY "** RECORDS READ **".
028600     DISPLAY WS-RECORDS-READ-ED.
028700
028800     MOVE "RECORDS WRITTEN  . . . . . ." TO RN-SYSOUT-TAG.
028900     MOVE WS-RECORDS-WRITTEN-ED TO RN-SYSOUT-DETAIL.
029000     WRITE SYSOUT-REC FROM RN-SYSOUT-REC.
029100     DISPLAY "** RECORDS WRITTEN **".
029200     DISPLAY WS-RECORDS-WRITTEN-ED.
029300
029400     MOVE "RECORDS REJECTED . . . . . ." TO RN-SYSOUT-TAG.        070299AK
029500     MOVE WS-RECORDS-REJECTED-ED TO RN-SYSOUT-DETAIL.
029600     WRITE SYSOUT-REC FROM RN-SYSOUT-REC.
029700     DISPLAY "** RECORDS REJECTED (INCOMPLETE) **".
029800     DISPLAY WS-RECORDS-REJECTED-ED.
029900
030000     DISPLAY "******** NORMAL END OF JOB RNPRCATT ********".
030100 999-EXIT.
030200     EXIT.
