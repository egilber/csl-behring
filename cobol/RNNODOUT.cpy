000100******************************************************************
000200* RECORD LAYOUT FOR THE FINAL NODES FILE                         *
000300*        COPYBOOK     RNNODOUT                                   *
000400*        WRITTEN BY   RNPRCNOD                                   *
000500*        FORMAT       "|" - DELIMITED, HEADER ROW FIRST          *
000600*        CONSUMED BY  THE GRAPH-DATABASE BULK LOADER (DOWNSTREAM)*
000700******************************************************************
000800* WORKING-STORAGE COPYBOOK ONLY - DO NOT COPY UNDER AN FD.  THE  *
000900* HEADER-LIT GROUP CARRIES A VALUE CLAUSE, WHICH THE FILE        *
001000* SECTION WILL NOT ACCEPT.  NOD-OUT-FIELDS IS RNPRCNOD'S WORK    *
001100* AREA ONLY - IT IS NOT THE TEXT THAT GETS WRITTEN.  RNPRCNOD    *
001200* STRINGS NOD-OUT-FIELDS' COLUMNS TOGETHER WITH "|" BETWEEN      *
001300* THEM INTO NOD-OUT-TEXT-LINE BELOW AND MOVES THAT TO THE PLAIN  *
001400* FD BUFFER TO WRITE IT.  NOD-OUT-ID IS UNSIGNED - THE VALUE IS  *
001500* NEVER NEGATIVE, AND A SIGNED DISPLAY FIELD OVERPUNCHES THE     *
001600* SIGN ONTO THE LAST DIGIT, WHICH WOULD CORRUPT THE TEXT DIGIT   *
001700* STRING THE BULK LOADER READS.                                 *
001800******************************************************************
001900 01  NOD-OUT-HEADER-LIT.
002000     05  NOD-OUT-HEADER-TEXT         PIC X(20) VALUE
002100         ":ID|name|:LABEL".
002200
002300 01  NOD-OUT-LINE                    PIC X(150).
002400
002500 01  NOD-OUT-FIELDS REDEFINES NOD-OUT-LINE.
002600     05  NOD-OUT-ID                  PIC 9(12).
002700     05  NOD-OUT-NAME                PIC X(60).
002800     05  NOD-OUT-LABEL               PIC X(30).
002900     05  FILLER                      PIC X(48).
003000******************************************************************
003100* THE NUMBER OF FIELDS DESCRIBED BY THIS LAYOUT IS 3             *
003200******************************************************************
003300
003400****** THE ACTUAL "|" - DELIMITED OUTPUT LINE, BUILT BY RNPRCNOD'S
003500****** 700-WRITE-NODEOUT BY STRINGING NOD-OUT-FIELDS' 3 COLUMNS
003600****** TOGETHER WITH A LITERAL "|" BETWEEN EACH ONE.  WIDTH IS THE
003700****** SUM OF ALL 3 COLUMN WIDTHS PLUS 2 "|"'S (12+60+30+2=104).
003800 01  NOD-OUT-TEXT-LINE               PIC X(104) VALUE SPACES.
