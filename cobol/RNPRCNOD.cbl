000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300******************************************************************
000400 PROGRAM-ID.  RNPRCNOD.
000500 AUTHOR. JON SAYLES.
000600 INSTALLATION. COBOL DEV Center.
000700 DATE-WRITTEN. 03/30/96.
000800 DATE-COMPILED. 03/30/96.
000900 SECURITY. NON-CONFIDENTIAL.
001000
001100******************************************************************
001200*REMARKS.
001300*
001400*          THIS PROGRAM IS STEP 5 - THE LAST STEP - OF THE RESNET
001500*          KNOWLEDGE-GRAPH BULK-LOAD PREP RUN.  IT CLEANS THE RAW
001600*          NODE EXTRACT: TRIMS EVERY FIELD, FOLDS THE LABEL TO
001700*          UPPER CASE, AND FIXES UP THE NODE NAME, WHICH SOMETIMES
001800*          ARRIVES WITH SEMICOLONS WHERE THE GRAPH LOADER WANTS A
001900*          COLON (A DOUBLE SEMICOLON COLLAPSES TO ONE COLON, NOT
002000*          TWO).  THIS STEP DOES NOT DEPEND ON ANY OF THE OTHER
002100*          FOUR AND CAN RUN ANY TIME AFTER THE NODE EXTRACT LANDS.
002200*
002300******************************************************************
002400
002500         INPUT FILE              -   RESNET.NODE.RAW
002600
002700         OUTPUT FILES PRODUCED   -   RESNET.NODES.FINAL
002800                                      RESNET.NODES.HEADER
002900
003000         DUMP FILE               -   SYSOUT
003100
003200******************************************************************
003300*CHANGE-LOG.
003400* 03/30/96 JS  0000  ORIGINAL PROGRAM - FIFTH AND LAST STEP OF THE
003500*                    RESNET BULK-LOAD PREP RUN.
003600* 11/09/98 JS  1099  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD,
003700*                    NO CHANGE REQUIRED.  SIGNED OFF.
003800* 06/03/01 RD  1410  NODE NAME ARRIVING WITH ";;" WAS BEING
003900*                    LOADED AS TWO COLONS SIDE BY SIDE - COLLAPSE
004000*                    A DOUBLE SEMICOLON TO ONE COLON BEFORE ANY
004100*                    REMAINING SINGLE SEMICOLONS ARE CONVERTED.
004200* 11/14/07 RD  1901  700-WRITE-NODEOUT WAS WRITING NOD-OUT-FIELDS
004300*                    AS A RAW FIXED-WIDTH BLOB - NO "|" BETWEEN
004400*                    ID/NAME/LABEL, AND NOD-OUT-ID WAS SIGNED
004500*                    DISPLAY, OVERPUNCHING THE LAST DIGIT.  THE
004600*                    LOADER HAS BEEN REJECTING EVERY DATA ROW
004700*                    SINCE GO-LIVE.  NOW STRINGS THE COLUMNS
004800*                    TOGETHER WITH "|" INTO NOD-OUT-TEXT-LINE
004900*                    (SEE RNNODOUT) AND NOD-OUT-ID IS UNSIGNED -
005000*                    THE VALUE IS NEVER NEGATIVE ANYWAY.
005100******************************************************************
005200
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. IBM-390.
005600 OBJECT-COMPUTER. IBM-390.
005700 SPECIAL-NAMES.
005800     C01 IS NEXT-PAGE.
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT SYSOUT
006300     ASSIGN TO UT-S-SYSOUT
006400       ORGANIZATION IS SEQUENTIAL.
006500
006600     SELECT NODRAW
006700     ASSIGN TO UT-S-NODRAW
006800       ACCESS MODE IS SEQUENTIAL
006900       FILE STATUS IS IFCODE.
007000
007100     SELECT NODEOUT
007200     ASSIGN TO UT-S-NODEOUT
007300       ACCESS MODE IS SEQUENTIAL
007400       FILE STATUS IS OFCODE.
007500
007600     SELECT NODHDR
007700     ASSIGN TO UT-S-NODHDR
007800       ACCESS MODE IS SEQUENTIAL
007900       FILE STATUS IS HFCODE.
008000
008100 DATA DIVISION.
008200 FILE SECTION.
008300 FD  SYSOUT
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 80 CHARACTERS
008700     BLOCK CONTAINS 0 RECORDS
008800     DATA RECORD IS SYSOUT-REC.
008900 01  SYSOUT-REC  PIC X(80).
009000
009100****** RAW EXTRACT FROM THE RESNET NODE PULL
009200****** ONE RECORD PER LINE, "|" DELIMITED, NO HEADER ROW
009300 FD  NODRAW
009400     RECORDING MODE IS V
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 10 TO 150 CHARACTERS
009700     DATA RECORD IS NOD-RAW-LINE.
009800 COPY RNNODRAW.
009900
010000****** FINAL NODES FILE PICKED UP BY THE GRAPH LOADER.
010100****** A PLAIN BUFFER, NOT THE RNNODOUT COPYBOOK - RNNODOUT'S
010200****** HEADER-LIT GROUP CARRIES A VALUE CLAUSE, WHICH THE FILE
010300****** SECTION WILL NOT STAND FOR.  RNNODOUT IS COPIED INTO
010400****** WORKING-STORAGE INSTEAD AND MOVED OUT TO THIS BUFFER.
010500 FD  NODEOUT
010600     RECORDING MODE IS V
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 10 TO 150 CHARACTERS
010900     DATA RECORD IS NOD-OUT-BUF.
011000 01  NOD-OUT-BUF                 PIC X(150).
011100
011200****** STANDALONE HEADER-ROW FILE - SAME HEADER TEXT, SEPARATE
011300****** FILE, TO MATCH HOW THE GRAPH LOADER WANTS ITS HEADER ROWS.
011400 FD  NODHDR
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 20 CHARACTERS
011800     BLOCK CONTAINS 0 RECORDS
011900     DATA RECORD IS NODHDR-BUF.
012000 01  NODHDR-BUF                  PIC X(20).
012100
012200 WORKING-STORAGE SECTION.
012300
012400 01  FILE-STATUS-CODES.
012500     05  IFCODE                  PIC X(2).
012600         88 CODE-READ     VALUE SPACES.
012700         88 NO-MORE-DATA  VALUE "10".
012800     05  OFCODE                  PIC X(2).
012900         88 CODE-WRITE    VALUE SPACES.
013000     05  HFCODE                  PIC X(2).
013100         88 HDR-CODE-WRITE VALUE SPACES.
013200
013300 COPY RNAUDIT.
013400 COPY RNNODOUT.
013500
013600 77  WS-DATE                     PIC 9(6).
013700 77  WS-OUT-LINE-LTH             PIC S9(4) COMP.
013800 77  WS-SIG-LTH                  PIC S9(4) COMP.
013900
014000 01  FLAGS-AND-SWITCHES.
014100     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
014200         88 NO-MORE-DATA-RECS VALUE "N".
014300
014400 01  COUNTERS-AND-ACCUMULATORS.
014500     05 RECORDS-READ             PIC 9(9) COMP.
014600     05 RECORDS-WRITTEN          PIC 9(9) COMP.
014700
014800 01  WS-COUNTS-DISPLAY.
014900     05  WS-RECORDS-READ-ED      PIC ZZZZZZZZ9.
015000     05  WS-RECORDS-WRITTEN-ED   PIC ZZZZZZZZ9.
015100
015200* WS-ID-TEXT - PLAIN, LEFT-JUSTIFIED WORK FIELD RNTRIM SHIFTS THE
015300* SIGNIFICANT DIGITS INTO.  SEE WS-ID-VCHK BELOW FOR THE NUMERIC-
015400* TEST COPY - SAME TECHNIQUE AS THE OTHER FOUR RESNET STEPS.
015500 01  WS-ID-TEXT                  PIC X(12).
015600 01  WS-ID-VCHK.
015700     05  WS-ID-RJ                PIC X(12) JUSTIFIED RIGHT.
015800 01  WS-ID-NUM REDEFINES WS-ID-VCHK.
015900     05  WS-ID-DISP              PIC 9(12).
016000
016100* NAME-FIXUP WORK AREA.  WS-NAME-CHARS/WS-NAME-OUT-CHARS GIVE US
016200* A CHARACTER-BY-CHARACTER VIEW OF THE NAME SO A DOUBLE SEMICOLON
016300* CAN BE COLLAPSED TO ONE COLON (INSPECT CANNOT SHRINK A FIELD,
016400* SO A STRAIGHT REPLACING PASS WILL NOT DO THIS BY ITSELF).
016500 01  WS-NAME-WORK                PIC X(60).
016600 01  WS-NAME-CHARS REDEFINES WS-NAME-WORK.
016700     05  WS-NAME-CHAR OCCURS 60 TIMES PIC X(1).
016800 01  WS-NAME-OUT                 PIC X(60) VALUE SPACES.
016900 01  WS-NAME-OUT-CHARS REDEFINES WS-NAME-OUT.
017000     05  WS-NAME-OUT-CHAR OCCURS 60 TIMES PIC X(1).
017100 77  WS-NAME-SUB                 PIC S9(4) COMP.
017200 77  WS-NAME-OUT-SUB             PIC S9(4) COMP.
017300
017400 PROCEDURE DIVISION.
017500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
017600     PERFORM 100-MAINLINE THRU 100-EXIT
017700             UNTIL NO-MORE-DATA-RECS.
017800     PERFORM 999-CLEANUP THRU 999-EXIT.
017900     MOVE ZERO TO RETURN-CODE.
018000     GOBACK.
018100
018200 000-HOUSEKEEPING.
018300     DISPLAY "******** BEGIN JOB RNPRCNOD ********".
018400     ACCEPT WS-DATE FROM DATE.
018500     INITIALIZE COUNTERS-AND-ACCUMULATORS.
018600     PERFORM 800-OPEN-FILES THRU 800-EXIT.
018700     PERFORM 500-WRITE-NODES-HDR THRU 500-EXIT.
018800     PERFORM 900-READ-NODRAW THRU 900-EXIT.
018900 000-EXIT.
019000     EXIT.
019100
019200 100-MAINLINE.
019300     PERFORM 300-CLEAN-NODE-REC THRU 300-EXIT.
019400     PERFORM 700-WRITE-NODEOUT THRU 700-EXIT.
019500     PERFORM 900-READ-NODRAW THRU 900-EXIT.
019600 100-EXIT.
019700     EXIT.
019800
019900****** N1/N2/N3/N4 - TRIM ALL THREE FIELDS, FIX UP THE NAME,
020000****** UPPER-CASE THE LABEL, BUILD THE TRUE INTEGER ID.
020100 300-CLEAN-NODE-REC.
020200     MOVE NOD-RAW-ID TO WS-ID-TEXT.
020300     MOVE 12 TO WS-OUT-LINE-LTH.
020400     CALL "RNTRIM" USING WS-ID-TEXT, WS-OUT-LINE-LTH, WS-SIG-LTH.
020500     MOVE WS-ID-TEXT TO WS-ID-RJ.
020600     INSPECT WS-ID-RJ REPLACING LEADING SPACE BY ZERO.
020700     IF WS-ID-DISP NOT NUMERIC
020800         MOVE "BAD NODE ID - NOT NUMERIC . ." TO RN-SYSOUT-TAG
020900         MOVE WS-ID-TEXT TO RN-SYSOUT-DETAIL
021000         WRITE SYSOUT-REC FROM RN-SYSOUT-REC
021100     END-IF.
021200     MOVE WS-ID-TEXT TO NOD-RAW-ID.
021300
021400     MOVE 60 TO WS-OUT-LINE-LTH.
021500     CALL "RNTRIM" USING NOD-RAW-NAME, WS-OUT-LINE-LTH,
021600                          WS-SIG-LTH.
021700
021800     MOVE 30 TO WS-OUT-LINE-LTH.
021900     CALL "RNTRIM" USING NOD-RAW-LABEL, WS-OUT-LINE-LTH,
022000                          WS-SIG-LTH.
022100
022200     PERFORM 350-FIX-NODE-NAME THRU 350-EXIT.
022300
022400     INSPECT NOD-RAW-LABEL CONVERTING
022500         "abcdefghijklmnopqrstuvwxyz" TO
022600         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
022700 300-EXIT.
022800     EXIT.
022900
023000****** N3 - COLLAPSE EVERY ";;" TO A SINGLE ":", THEN TURN ANY
023100****** REMAINING LONE ";" INTO ":" AS WELL.  DONE CHARACTER BY
023200****** CHARACTER SINCE THE FIELD SHRINKS BY ONE BYTE EVERY TIME
023300****** A PAIR IS COLLAPSED.
023400 350-FIX-NODE-NAME.
023500     MOVE NOD-RAW-NAME TO WS-NAME-WORK.
023600     MOVE SPACES TO WS-NAME-OUT.
023700     MOVE 0 TO WS-NAME-OUT-SUB.
023800     MOVE 1 TO WS-NAME-SUB.
023900     PERFORM 355-SCAN-NAME-CHAR THRU 355-EXIT
024000         UNTIL WS-NAME-SUB > 60.
024100     MOVE WS-NAME-OUT TO NOD-RAW-NAME.
024200 350-EXIT.
024300     EXIT.
024400
024500 355-SCAN-NAME-CHAR.
024600     IF WS-NAME-CHAR(WS-NAME-SUB) = ";"
024700        AND WS-NAME-SUB < 60
024800        AND WS-NAME-CHAR(WS-NAME-SUB + 1) = ";"                   060301RD
024900         ADD 1 TO WS-NAME-OUT-SUB
025000         MOVE ":" TO WS-NAME-OUT-CHAR(WS-NAME-OUT-SUB)
025100         ADD 2 TO WS-NAME-SUB
025200     ELSE
025300         ADD 1 TO WS-NAME-OUT-SUB
025400         IF WS-NAME-CHAR(WS-NAME-SUB) = ";"
025500             MOVE ":" TO WS-NAME-OUT-CHAR(WS-NAME-OUT-SUB)
025600         ELSE
025700             MOVE WS-NAME-CHAR(WS-NAME-SUB) TO
025800                 WS-NAME-OUT-CHAR(WS-NAME-OUT-SUB)
025900         END-IF
026000         ADD 1 TO WS-NAME-SUB
026100     END-IF.
026200 355-EXIT.
026300     EXIT.
026400
026500 500-WRITE-NODES-HDR.
026600     WRITE NODHDR-BUF FROM NOD-OUT-HEADER-TEXT.
026700     WRITE NOD-OUT-BUF FROM NOD-OUT-HEADER-TEXT.
026800 500-EXIT.
026900     EXIT.
027000
027100****** BUILD THE ACTUAL "|" - DELIMITED TEXT LINE FROM NOD-OUT-FIELDS'
027200****** 3 COLUMNS BEFORE WRITING IT - SEE THE 11/14/07 CHANGE-LOG
027300****** ENTRY AND THE NOD-OUT-TEXT-LINE REMARKS IN RNNODOUT.
027400 700-WRITE-NODEOUT.
027500     MOVE WS-ID-DISP      TO NOD-OUT-ID.
027600     MOVE NOD-RAW-NAME    TO NOD-OUT-NAME.
027700     MOVE NOD-RAW-LABEL   TO NOD-OUT-LABEL.
027800
027900     STRING NOD-OUT-ID      DELIMITED BY SIZE
028000            "|"             DELIMITED BY SIZE
028100            NOD-OUT-NAME    DELIMITED BY SIZE
028200            "|"             DELIMITED BY SIZE
028300            NOD-OUT-LABEL   DELIMITED BY SIZE
028400         INTO NOD-OUT-TEXT-LINE.
028500
028600     WRITE NOD-OUT-BUF FROM NOD-OUT-TEXT-LINE.                    111407RD
028700     ADD 1 TO RECORDS-WRITTEN.
028800 700-EXIT.
028900     EXIT.
029000
029100 800-OPEN-FILES.
029200     OPEN INPUT NODRAW.
029300     OPEN OUTPUT NODEOUT, NODHDR, SYSOUT.
029400 800-EXIT.
029500     EXIT.
029600
029700 850-CLOSE-FILES.
029800     CLOSE NODRAW, NODEOUT, NODHDR, SYSOUT.
029900 850-EXIT.
030000     EXIT.
030100
030200 900-READ-NODRAW.
030300     READ NODRAW
030400         AT END MOVE "N" TO MORE-DATA-SW
030500         GO TO 900-EXIT
030600     END-READ.
030700     ADD 1 TO RECORDS-READ.
030800     UNSTRING NOD-RAW-LINE DELIMITED BY "|"
030900         INTO NOD-RAW-ID
031000              NOD-RAW-NAME
031100              NOD-RAW-LABEL.
031200 900-EXIT.
031300     EXIT.
031400
031500 999-CLEANUP.
031600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
031700     MOVE RECORDS-READ TO WS-RECORDS-READ-ED.
031800     MOVE RECORDS-WRITTEN TO WS-RECORDS-WRITTEN-ED.
031900
032000     MOVE "RECORDS READ  . . . . . . . ." TO RN-SYSOUT-TAG.
032100     MOVE WS-RECORDS-READ-ED TO RN-SYSOUT-DETAIL.
032200     WRITE SYSOUT-REC FROM RN-SYSOUT-REC.
032300     DISPLAY "** RECORDS READ **".
032400     DISPLAY WS-RECORDS-READ-ED.
032500
032600     MOVE "RECORDS WRITTEN  . . . . . ." TO RN-SYSOUT-TAG.
032700     MOVE WS-RECORDS-WRITTEN-ED TO RN-SYSOUT-DETAIL.
032800     WRITE SYSOUT-REC FROM RN-SYSOUT-REC.
032900     DISPLAY "** RECORDS WRITTEN **".
033000     DISPLAY WS-RECORDS-WRITTEN-ED.
033100
033200     DISPLAY "******** NORMAL END OF JOB RNPRCNOD ********".
033300 999-EXIT.
033400     EXIT.
