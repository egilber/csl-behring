000100******************************************************************
000200* RECORD LAYOUT FOR THE PROCESSED-ATTRIBUTE WORK FILE            *
000300*        COPYBOOK     RNATTPRC                                   *
000400*        WRITTEN BY   RNPRCATT                                   *
000500*        READ BY      RNPRCCAT                                   *
000600*        FORMAT       "|" - DELIMITED, NO HEADER ROW              *
000700******************************************************************
000800* SHORTEST OF THE THREE PROCESSED RELATIONSHIP WORK FILES -      *
000900* RECORDS WITH ANY MISSING FIELD WERE ALREADY REJECTED BY        *
001000* RNPRCATT, SO EVERY RECORD HERE IS COMPLETE.                    *
001100******************************************************************
001200 01  ATT-PRC-LINE                    PIC X(120).
001300
001400 01  ATT-PRC-FIELDS.
001500     05  ATT-PRC-MSRC-ID             PIC X(12).
001600     05  ATT-PRC-START-ID            PIC X(12).
001700     05  ATT-PRC-REL-TYPE            PIC X(30).
001800     05  ATT-PRC-END-ID              PIC X(12).
001900     05  FILLER                      PIC X(24).
002000******************************************************************
002100* THE NUMBER OF FIELDS DESCRIBED BY THIS LAYOUT IS 4             *
002200******************************************************************
